000100*-----------------------------------------------------------------
000200*    COBMB030 - BRIEFING BUILDER SUBPROGRAM
000300*               TAKES ONE USER'S TODAY-EVENTS (ALREADY SELECTED
000400*               AND SEQUENCED BY START TIME BY THE ORCHESTRATOR)
000500*               TOGETHER WITH A COPY OF THE PERSON TABLE AND THE
000600*               EVENT-STORE HISTORY, AND BUILDS THE BRIEFING
000700*               TOTALS AND THE PRINTABLE REPORT SECTION FOR THE
000800*               USER.  CALLED ONCE PER USER.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001200*
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    COBMB030.
001600 AUTHOR.        L M PEREZ.
001700 INSTALLATION.  MYTELCO DATA CENTER - BATCH SYSTEMS.
001800 DATE-WRITTEN.  04/12/96.
001900 DATE-COMPILED.
002000 SECURITY.      MYTELCO INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002100*-----------------------------------------------------------------
002200*    MAINTENANCE LOG
002300*    ----------------------------------------------------------
002400*    04/12/96  RSK  ORIGINAL PROGRAM - REQ MB-0001
002500*    04/12/96  RSK  CMD-01 BUILD-BRIEFING, TITLE/TIME LINES ONLY
002600*    05/03/96  RSK  ADDED INTERNAL/EXTERNAL ATTENDEE SPLIT
002700*    07/19/96  RSK  ADDED MEETING-HISTORY COUNTING RULE - MB-0037
002800*    09/14/97  LMP  ADDED COLLEAGUE "MET WITH" LINE - REQ MB-0118
002900*    01/09/98  LMP  ADDED COMPANY LINE (FIRST ATTENDEE WITH A
003000*                   NON-BLANK COMPANY NAME WINS) - REQ MB-0142
003100*    02/11/99  WFT  Y2K - BRF-DATE AND ALL TIMESTAMP FIELDS
003200*                   CONFIRMED 4-DIGIT YEAR - REQ MB-0203
003300*    06/22/99  WFT  DURATION AND ORDINAL SUFFIX DELEGATED TO
003400*                   COBMB090 FOR THE MINUTES-BETWEEN CALL -
003500*                   REQ MB-0219
003600*    11/30/99  WFT  REPORT LINE TABLE ENLARGED TO 100 LINES -
003700*                   REQ MB-0231
003800*    03/15/00  WFT  CLEANUP OF COMMENTS FOR AUDIT - REQ MB-0247
003850*    03/22/00  LMP  TITLE AND COMPANY LINE NO LONGER READ THE
003860*                   PERSON TABLE SUBSCRIPT WHEN THE ATTENDEE WAS
003870*                   NEVER FOUND; COLLEAGUE AND REPORT-LINE LIMITS
003880*                   MOVED TO 77-LEVEL CONSTANTS - REQ MB-0248
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*-----------------------------------------------------------------
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004650*-----------------------------------------------------------------
004660*    INDEPENDENT LIMIT CONSTANTS
004670*-----------------------------------------------------------------
004680 77  WS-MAX-COLLEAGUES           PIC 9(02) COMP VALUE 20.
004690 77  WS-MAX-RPT-LINES            PIC 9(03) COMP VALUE 100.
004700*-----------------------------------------------------------------
004800*    CONSTANTS
004900*-----------------------------------------------------------------
005000 01  WS-CONSTANTS.
005100     05  WS-INTERNAL-DOMAIN-TAIL      PIC X(13) VALUE "@USERGEMS.COM".
005200     05  WS-LOWER-ALPHABET            PIC X(26)
005300                                  VALUE "abcdefghijklmnopqrstuvwxyz".
005400     05  WS-UPPER-ALPHABET            PIC X(26)
005500                                  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005600     05  FILLER                       PIC X(05).
005700*-----------------------------------------------------------------
005800*    SWITCHES
005900*-----------------------------------------------------------------
006000 01  WS-SWITCHES.
006100     05  WS-INTERNAL-SWITCH           PIC X(01)  VALUE "N".
006200         88  WS-ATT-IS-INTERNAL              VALUE "Y".
006300     05  WS-COMPANY-DONE-SWITCH       PIC X(01)  VALUE "N".
006400         88  WS-COMPANY-LINE-SET             VALUE "Y".
006500     05  WS-PERSON-FOUND-SWITCH       PIC X(01)  VALUE "N".
006600         88  WS-PERSON-WAS-FOUND             VALUE "Y".
006700     05  FILLER                       PIC X(05).
006800*-----------------------------------------------------------------
006900*    EVENT / ATTENDEE LOOP WORK
007000*-----------------------------------------------------------------
007100 01  WS-EVENT-WORK.
007200     05  WS-EVT-SUBSCRIPT             PIC 9(02)  COMP.
007300     05  WS-ATT-SUBSCRIPT             PIC 9(02)  COMP.
007400     05  WS-RPT-LINE-SUBSCRIPT        PIC 9(03)  COMP.
007500     05  WS-DURATION-MINUTES          PIC S9(05) COMP-3.
007600     05  FILLER                       PIC X(04).
007700*-----------------------------------------------------------------
007800*    MEETING-HISTORY WORK - ONE ROW PER DISTINCT COLLEAGUE FOUND
007900*    WHILE SCANNING THE EVENT STORE FOR A GIVEN EXTERNAL CONTACT
008000*-----------------------------------------------------------------
008100 01  WS-HISTORY-WORK.
008200     05  WS-HIST-SUBSCRIPT            PIC 9(04)  COMP.
008300     05  WS-HIST-ATT-SUBSCRIPT        PIC 9(02)  COMP.
008400     05  WS-HIST-COLLEAGUE-SUBSCRIPT  PIC 9(02)  COMP.
008500     05  WS-TOTAL-COUNT               PIC 9(03)  COMP.
008600     05  WS-CONTACT-FOUND-SWITCH      PIC X(01)  VALUE "N".
008700         88  WS-CONTACT-WAS-ON-EVENT         VALUE "Y".
008800     05  WS-COLLEAGUE-COUNT-TABLE.
008900         10  WS-COLLEAGUE-ENTRY OCCURS 20 TIMES
009000                                          INDEXED BY WS-COL-IDX.
009100             15  WS-COLLEAGUE-EMAIL          PIC X(60).
009200             15  WS-COLLEAGUE-COUNT          PIC 9(03)  COMP.
009300     05  WS-COLLEAGUE-ENTRIES-USED    PIC 9(02)  COMP.
009400     05  FILLER                       PIC X(04).
009500 01  WS-HISTORY-WORK-R REDEFINES WS-HISTORY-WORK.
009600     05  WS-HISTORY-RAW               PIC X(1278).
009700*-----------------------------------------------------------------
009800*    DISPLAY-NAME / LOCAL-PART WORK
009900*-----------------------------------------------------------------
010000 01  WS-NAME-WORK.
010100     05  WS-DISPLAY-NAME              PIC X(62).
010150     05  WS-DISPLAY-TITLE             PIC X(60).
010200     05  WS-LOCAL-PART                PIC X(60).
010300     05  WS-CHECK-EMAIL               PIC X(60).
010400     05  WS-LAST-POS                  PIC 9(02)  COMP.
010500     05  FILLER                       PIC X(03).
010600 01  WS-NAME-WORK-R REDEFINES WS-NAME-WORK.
010700     05  WS-NAME-WORK-RAW             PIC X(247).
010800*-----------------------------------------------------------------
010900*    ORDINAL SUFFIX WORK
011000*-----------------------------------------------------------------
011100 01  WS-ORDINAL-WORK.
011200     05  WS-ORDINAL-SUFFIX            PIC X(02).
011300     05  WS-MOD-100                   PIC 9(03)  COMP.
011400     05  WS-MOD-10                    PIC 9(01)  COMP.
011500     05  FILLER                       PIC X(03).
011600*-----------------------------------------------------------------
011700*    ONE PRINT LINE UNDER CONSTRUCTION
011800*-----------------------------------------------------------------
011900 01  WS-BUILD-LINE                    PIC X(132).
012000*-----------------------------------------------------------------
012100*    TIMESTAMP UTILITY LINKAGE WORK AREA - MATCHES COBMB090
012200*-----------------------------------------------------------------
012300 01  WS-DATE-UTIL-AREA.
012400     05  WU-CMD-CODE                  PIC 99.
012500     05  WU-RESP-CODE                 PIC 99.
012600     05  WU-DATA-IN.
012700         10  WU-TIMESTAMP-1           PIC X(19).
012800         10  WU-TIMESTAMP-2           PIC X(19).
012900         10  FILLER                   PIC X(02).
013000     05  WU-DATA-OUT.
013100         10  WU-DAYS-BETWEEN          PIC S9(07) COMP-3.
013200         10  WU-MINUTES-BETWEEN       PIC S9(07) COMP-3.
013300         10  WU-DATE-PART             PIC X(10).
013400         10  FILLER                   PIC X(02).
013500     05  FILLER                       PIC X(04).
013600*-----------------------------------------------------------------
013700*    LINKAGE SECTION
013800*-----------------------------------------------------------------
013900 LINKAGE SECTION.
014000 01  CMD-CODE                        PIC 99.
014100     88  CMD-BUILD-BRIEFING                  VALUE 1.
014200 01  RESP-CODE                       PIC 99.
014300     88  RESP-OK                            VALUE 0.
014400*-----------------------------------------------------------------
014500 01  DATA-IN.
014600     05  DI-USER-ID                   PIC 9(09).
014700     05  DI-USER-EMAIL                PIC X(60).
014800     05  DI-RUN-DATE                  PIC X(10).
014900     05  DI-RUN-TIMESTAMP             PIC X(19).
015000     05  DI-TODAY-EVENT-COUNT         PIC 9(02).
015100     05  DI-TODAY-EVENT OCCURS 20 TIMES INDEXED BY DI-EVT-IDX.
015200         10  DI-EVT-TITLE                 PIC X(80).
015300         10  DI-EVT-START-TS              PIC X(19).
015400         10  DI-EVT-END-TS                PIC X(19).
015500         10  DI-EVT-ATTENDEE-COUNT        PIC 9(02).
015600         10  DI-EVT-ATTENDEE OCCURS 20 TIMES
015700                                          INDEXED BY DI-EVT-ATT-IDX.
015800             15  DI-EVT-ATT-EMAIL             PIC X(60).
015900             15  DI-EVT-ATT-STATUS            PIC X(01).
016000     05  DI-PERSON-COUNT              PIC 9(04).
016100     05  DI-PERSON OCCURS 300 TIMES INDEXED BY DI-PER-IDX.
016200         10  DI-PER-EMAIL                 PIC X(60).
016300         10  DI-PER-FIRST-NAME            PIC X(30).
016400         10  DI-PER-LAST-NAME             PIC X(30).
016500         10  DI-PER-TITLE                 PIC X(60).
016600         10  DI-PER-LINKEDIN-URL          PIC X(80).
016700         10  DI-PER-AVATAR-URL            PIC X(80).
016800         10  DI-PER-COMPANY-NAME          PIC X(60).
016900         10  DI-PER-COMPANY-LINKEDIN      PIC X(80).
017000         10  DI-PER-COMPANY-EMPLOYEES     PIC 9(07).
017100     05  DI-EVENT-HIST-COUNT          PIC 9(04).
017200     05  DI-EVENT-HIST OCCURS 300 TIMES INDEXED BY DI-HIST-IDX.
017300         10  DI-HIST-USER-ID              PIC 9(09).
017400         10  DI-HIST-ATTENDEE-COUNT       PIC 9(02).
017500         10  DI-HIST-ATTENDEE OCCURS 20 TIMES
017600                                          INDEXED BY DI-HIST-ATT-IDX.
017700             15  DI-HIST-ATT-EMAIL            PIC X(60).
017800             15  DI-HIST-ATT-STATUS           PIC X(01).
017900     05  FILLER                       PIC X(02).
018000 01  DATA-IN-ALT REDEFINES DATA-IN.
018100     05  DI-RAW-LINE                  PIC X(542310).
018200*-----------------------------------------------------------------
018300 01  DATA-OUT.
018400     05  DO-MEETING-COUNT             PIC 9(03).
018500     05  DO-TOTAL-MINUTES             PIC 9(05).
018600     05  DO-RPT-LINE-COUNT            PIC 9(03).
018700     05  DO-RPT-LINE OCCURS 100 TIMES INDEXED BY DO-RPT-IDX.
018800         10  DO-RPT-TEXT                  PIC X(132).
018900     05  FILLER                       PIC X(02).
019000 01  DATA-OUT-ALT REDEFINES DATA-OUT.
019100     05  DO-RAW-LINE                  PIC X(13213).
019200*-----------------------------------------------------------------
019300* PROCEDURE DIVISION.
019400*-----------------------------------------------------------------
019500 PROCEDURE DIVISION USING CMD-CODE RESP-CODE DATA-IN DATA-OUT.
019600*
019700 0000-MAIN.
019800     MOVE 0                     TO RESP-CODE.
019900     MOVE SPACES                TO DATA-OUT.
020000     MOVE ZERO                  TO DO-MEETING-COUNT DO-TOTAL-MINUTES
020100                                    DO-RPT-LINE-COUNT.
020200     EVALUATE TRUE
020300         WHEN CMD-BUILD-BRIEFING
020400             PERFORM 1000-BUILD-USER-HEADER
020500             PERFORM 2000-PROCESS-EVENT
020600                     VARYING WS-EVT-SUBSCRIPT FROM 1 BY 1
020700                     UNTIL WS-EVT-SUBSCRIPT > DI-TODAY-EVENT-COUNT
020800             PERFORM 3900-USER-FOOTER
020900         WHEN OTHER
021000             MOVE 1                  TO RESP-CODE
021100     END-EVALUATE.
021200     GOBACK.
021300*-----------------------------------------------------------------
021400* 1000-BUILD-USER-HEADER - "MORNING UPDATE FOR <EMAIL> DATE <DATE>"
021500*-----------------------------------------------------------------
021600 1000-BUILD-USER-HEADER.
021700     MOVE SPACES                TO WS-BUILD-LINE.
021800     STRING "MORNING UPDATE FOR " DELIMITED BY SIZE
021900            DI-USER-EMAIL       DELIMITED BY SPACE
022000            "  DATE "           DELIMITED BY SIZE
022100            DI-RUN-DATE         DELIMITED BY SIZE
022200                                INTO WS-BUILD-LINE.
022300     PERFORM 9000-EMIT-LINE.
022400*-----------------------------------------------------------------
022500* 2000-PROCESS-EVENT - ONE MEETING: TITLE, TIME, INTERNAL LINE,
022600* ONE LINE PER EXTERNAL ATTENDEE, COMPANY LINE.
022700*-----------------------------------------------------------------
022800 2000-PROCESS-EVENT.
022900     PERFORM 2010-COMPUTE-DURATION.
023000     ADD 1                       TO DO-MEETING-COUNT.
023100     ADD WS-DURATION-MINUTES     TO DO-TOTAL-MINUTES.
023200     MOVE SPACES                 TO WS-BUILD-LINE.
023300     MOVE DI-EVT-TITLE (WS-EVT-SUBSCRIPT) TO WS-BUILD-LINE.
023400     PERFORM 9000-EMIT-LINE.
023500     MOVE SPACES                 TO WS-BUILD-LINE.
023600     STRING DI-EVT-START-TS (WS-EVT-SUBSCRIPT) (12:5) DELIMITED BY SIZE
023700            " - "                                     DELIMITED BY SIZE
023800            DI-EVT-END-TS (WS-EVT-SUBSCRIPT) (12:5)    DELIMITED BY SIZE
023900            " | "                                      DELIMITED BY SIZE
024000            WS-DURATION-MINUTES                        DELIMITED BY SIZE
024100            " MIN"                                     DELIMITED BY SIZE
024200                                     INTO WS-BUILD-LINE.
024300     PERFORM 9000-EMIT-LINE.
024400     MOVE "N"                    TO WS-COMPANY-DONE-SWITCH.
024500     PERFORM 2100-EMIT-INTERNAL-LINE.
024600     PERFORM 2200-PROCESS-ATTENDEE
024700             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
024800             UNTIL WS-ATT-SUBSCRIPT > DI-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT).
024900*-----------------------------------------------------------------
025000* 2010-COMPUTE-DURATION - WHOLE MINUTES BETWEEN START AND END.
025100*-----------------------------------------------------------------
025200 2010-COMPUTE-DURATION.
025300     MOVE 7                          TO WU-CMD-CODE.
025400     MOVE DI-EVT-START-TS (WS-EVT-SUBSCRIPT) TO WU-TIMESTAMP-1.
025500     MOVE DI-EVT-END-TS (WS-EVT-SUBSCRIPT)   TO WU-TIMESTAMP-2.
025600     CALL "COBMB090" USING WU-CMD-CODE WU-RESP-CODE
025700                            WU-DATA-IN WU-DATA-OUT.
025800     MOVE WU-MINUTES-BETWEEN         TO WS-DURATION-MINUTES.
025900*-----------------------------------------------------------------
026000* 2100-EMIT-INTERNAL-LINE - "JOINING (INTERNAL): NAME, NAME, ..."
026100* SHOWN ONLY WHEN THE MEETING HAS AT LEAST ONE INTERNAL ATTENDEE
026200* OTHER THAN THE OWNING USER.
026300*-----------------------------------------------------------------
026400 2100-EMIT-INTERNAL-LINE.
026500     MOVE SPACES                 TO WS-BUILD-LINE.
026600     MOVE "JOINING (INTERNAL): " TO WS-BUILD-LINE.
026700     MOVE ZERO                   TO WS-HIST-SUBSCRIPT.
026800     PERFORM 2110-APPEND-ONE-INTERNAL
026900             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
027000             UNTIL WS-ATT-SUBSCRIPT > DI-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT).
027100     IF WS-HIST-SUBSCRIPT > 0
027200         PERFORM 9000-EMIT-LINE
027300     END-IF.
027400*-----------------------------------------------------------------
027500 2110-APPEND-ONE-INTERNAL.
027600     MOVE "N"                    TO WS-INTERNAL-SWITCH.
027700     IF DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
027800             NOT = DI-USER-EMAIL
027900         MOVE DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
028000                                 TO WS-CHECK-EMAIL
028100         PERFORM 8100-CHECK-INTERNAL-DOMAIN
028200     END-IF.
028300     IF WS-ATT-IS-INTERNAL
028400         IF WS-HIST-SUBSCRIPT > 0
028500             STRING WS-BUILD-LINE   DELIMITED BY SPACE
028600                    ", "            DELIMITED BY SIZE
028700                                    INTO WS-BUILD-LINE
028800         END-IF
028900         PERFORM 8200-LOCAL-PART-OF-EMAIL
029000         STRING WS-BUILD-LINE   DELIMITED BY SPACE
029100                WS-LOCAL-PART   DELIMITED BY SPACE
029200                                INTO WS-BUILD-LINE
029300         ADD 1                      TO WS-HIST-SUBSCRIPT
029400     END-IF.
029500*-----------------------------------------------------------------
029600* 2200-PROCESS-ATTENDEE - FOR EACH EXTERNAL, NOT-DECLINED ATTENDEE:
029700* PERSON LINE, THEN COMPANY LINE FOR THE FIRST ONE WITH A COMPANY.
029800* DECLINED ATTENDEES ARE SKIPPED FROM THE REPORT BUT THEIR STORED
029900* PERSON DATA MAY STILL SIT IN THE PERSON TABLE UNCHANGED.
030000*-----------------------------------------------------------------
030100 2200-PROCESS-ATTENDEE.
030200     MOVE "N"                    TO WS-INTERNAL-SWITCH.
030300     IF DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
030400             NOT = DI-USER-EMAIL
030500         MOVE DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
030600                                 TO WS-CHECK-EMAIL
030700         PERFORM 8100-CHECK-INTERNAL-DOMAIN
030800     ELSE
030900         SET WS-ATT-IS-INTERNAL TO TRUE
031000     END-IF.
031100     IF NOT WS-ATT-IS-INTERNAL
031200        AND DI-EVT-ATT-STATUS (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
031300                NOT = "R"
031400         PERFORM 2210-FORMAT-EXTERNAL-LINE THRU 2210-EXIT
031500         PERFORM 2400-COMPANY-LINE
031600     END-IF.
031700*-----------------------------------------------------------------
031800* 2210-FORMAT-EXTERNAL-LINE - "<NAME OR E-MAIL>  <TITLE>  <ORDINAL>
031900* MEETING  MET WITH <COLLEAGUE (NX)...>"
032000*-----------------------------------------------------------------
032100 2210-FORMAT-EXTERNAL-LINE.
032150*    03/22/00  LMP  BLANK THE TITLE WHEN THE PERSON NEVER CAME
032160*             BACK FROM ENRICHMENT - REQ MB-0248
032200     PERFORM 8000-FIND-PERSON.
032300     PERFORM 8300-BUILD-DISPLAY-NAME.
032310     IF WS-PERSON-WAS-FOUND
032320         MOVE DI-PER-TITLE (DI-PER-IDX) TO WS-DISPLAY-TITLE
032330     ELSE
032340         MOVE SPACES                    TO WS-DISPLAY-TITLE
032350     END-IF.
032400     PERFORM 2300-MEETING-HISTORY.
032500     PERFORM 2500-ORDINAL-SUFFIX.
032600     MOVE SPACES                 TO WS-BUILD-LINE.
032700     STRING "  "                     DELIMITED BY SIZE
032800            WS-DISPLAY-NAME           DELIMITED BY SPACE
032900            "  "                     DELIMITED BY SIZE
033000            WS-DISPLAY-TITLE          DELIMITED BY SPACE
033100            "  "                     DELIMITED BY SIZE
033200            WS-TOTAL-COUNT            DELIMITED BY SIZE
033300            WS-ORDINAL-SUFFIX         DELIMITED BY SIZE
033400            " MEETING"               DELIMITED BY SIZE
033500                                     INTO WS-BUILD-LINE.
033600     IF WS-TOTAL-COUNT > 0
033700         PERFORM 2220-APPEND-HISTORY-TAIL
033800     END-IF.
033900     PERFORM 9000-EMIT-LINE.
033950 2210-EXIT.
033960     CONTINUE.
034000*-----------------------------------------------------------------
034100 2220-APPEND-HISTORY-TAIL.
034200     STRING WS-BUILD-LINE DELIMITED BY SPACE
034300            "  MET WITH "  DELIMITED BY SIZE
034400                           INTO WS-BUILD-LINE.
034500     PERFORM 2230-APPEND-ONE-COLLEAGUE
034600             VARYING WS-HIST-COLLEAGUE-SUBSCRIPT FROM 1 BY 1
034700             UNTIL WS-HIST-COLLEAGUE-SUBSCRIPT > WS-COLLEAGUE-ENTRIES-USED.
034800*-----------------------------------------------------------------
034900 2230-APPEND-ONE-COLLEAGUE.
035000     IF WS-HIST-COLLEAGUE-SUBSCRIPT > 1
035100         STRING WS-BUILD-LINE DELIMITED BY SPACE
035200                ", "          DELIMITED BY SIZE
035300                              INTO WS-BUILD-LINE
035400     END-IF.
035500     MOVE WS-COLLEAGUE-EMAIL (WS-HIST-COLLEAGUE-SUBSCRIPT)
035600                              TO WS-LOCAL-PART.
035700     PERFORM 8210-LAST-NONBLANK-OF-LOCAL-PART.
035800     MOVE WS-LOCAL-PART (1:WS-LAST-POS) TO WS-LOCAL-PART.
035900     STRING WS-BUILD-LINE DELIMITED BY SPACE
036000            WS-LOCAL-PART DELIMITED BY SPACE
036100            " ("           DELIMITED BY SIZE
036200            WS-COLLEAGUE-COUNT (WS-HIST-COLLEAGUE-SUBSCRIPT)
036300                           DELIMITED BY SIZE
036400            "X)"           DELIMITED BY SIZE
036500                           INTO WS-BUILD-LINE.
036600*-----------------------------------------------------------------
036700* 2300-MEETING-HISTORY - TOTAL COUNT OF EVENT-STORE ROWS OWNED BY
036800* THIS USER THAT CARRY THE CONTACT, AND FOR EACH COLLEAGUE (OTHER
036900* INTERNAL ATTENDEE) SEEN WITH THE CONTACT ANYWHERE IN THE EVENT
037000* STORE, HOW MANY TIMES.
037100*-----------------------------------------------------------------
037200 2300-MEETING-HISTORY.
037300     MOVE ZERO                   TO WS-TOTAL-COUNT
037400                                     WS-COLLEAGUE-ENTRIES-USED.
037500     PERFORM 2310-SCAN-ONE-EVENT
037600             VARYING WS-HIST-SUBSCRIPT FROM 1 BY 1
037700             UNTIL WS-HIST-SUBSCRIPT > DI-EVENT-HIST-COUNT.
037800*-----------------------------------------------------------------
037900 2310-SCAN-ONE-EVENT.
038000     MOVE "N"                    TO WS-CONTACT-FOUND-SWITCH.
038100     PERFORM 2320-CHECK-EVENT-FOR-CONTACT
038200             VARYING WS-HIST-ATT-SUBSCRIPT FROM 1 BY 1
038300             UNTIL WS-HIST-ATT-SUBSCRIPT >
038400                       DI-HIST-ATTENDEE-COUNT (WS-HIST-SUBSCRIPT).
038500     IF WS-CONTACT-WAS-ON-EVENT
038600         IF DI-HIST-USER-ID (WS-HIST-SUBSCRIPT) = DI-USER-ID
038700             ADD 1                   TO WS-TOTAL-COUNT
038800         END-IF
038900         PERFORM 2330-TALLY-COLLEAGUES
039000                 VARYING WS-HIST-ATT-SUBSCRIPT FROM 1 BY 1
039100                 UNTIL WS-HIST-ATT-SUBSCRIPT >
039200                           DI-HIST-ATTENDEE-COUNT (WS-HIST-SUBSCRIPT)
039300     END-IF.
039400*-----------------------------------------------------------------
039500 2320-CHECK-EVENT-FOR-CONTACT.
039600     IF DI-HIST-ATT-EMAIL (WS-HIST-SUBSCRIPT WS-HIST-ATT-SUBSCRIPT)
039700             = DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
039800         SET WS-CONTACT-WAS-ON-EVENT TO TRUE
039900     END-IF.
040000*-----------------------------------------------------------------
040100 2330-TALLY-COLLEAGUES.
040200     MOVE "N"                    TO WS-INTERNAL-SWITCH.
040300     IF DI-HIST-ATT-EMAIL (WS-HIST-SUBSCRIPT WS-HIST-ATT-SUBSCRIPT)
040400             NOT = DI-USER-EMAIL
040500        AND DI-HIST-ATT-EMAIL (WS-HIST-SUBSCRIPT WS-HIST-ATT-SUBSCRIPT)
040600             NOT = DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
040700         MOVE DI-HIST-ATT-EMAIL (WS-HIST-SUBSCRIPT WS-HIST-ATT-SUBSCRIPT)
040800                                    TO WS-CHECK-EMAIL
040900         PERFORM 8100-CHECK-INTERNAL-DOMAIN
041000         IF WS-ATT-IS-INTERNAL
041100             PERFORM 2340-BUMP-COLLEAGUE-COUNT
041200         END-IF
041300     END-IF.
041400*-----------------------------------------------------------------
041500* 2340-BUMP-COLLEAGUE-COUNT - FINDS THE COLLEAGUE'S ROW IN THE
041600* WORK TABLE (ADDING A NEW ROW IF NOT YET SEEN) AND ADDS ONE.
041700*-----------------------------------------------------------------
041800 2340-BUMP-COLLEAGUE-COUNT.
041900     SET WS-COL-IDX               TO 1.
042000     SEARCH WS-COLLEAGUE-ENTRY
042100         VARYING WS-COL-IDX
042200         AT END
042300             PERFORM 2350-ADD-COLLEAGUE-ROW
042400         WHEN WS-COLLEAGUE-EMAIL (WS-COL-IDX) =
042500                 DI-HIST-ATT-EMAIL (WS-HIST-SUBSCRIPT WS-HIST-ATT-SUBSCRIPT)
042600             ADD 1 TO WS-COLLEAGUE-COUNT (WS-COL-IDX)
042700     END-SEARCH.
042800*-----------------------------------------------------------------
042900 2350-ADD-COLLEAGUE-ROW.
043000     IF WS-COLLEAGUE-ENTRIES-USED < WS-MAX-COLLEAGUES
043100         ADD 1                       TO WS-COLLEAGUE-ENTRIES-USED
043200         MOVE DI-HIST-ATT-EMAIL (WS-HIST-SUBSCRIPT WS-HIST-ATT-SUBSCRIPT)
043300                TO WS-COLLEAGUE-EMAIL (WS-COLLEAGUE-ENTRIES-USED)
043400         MOVE 1  TO WS-COLLEAGUE-COUNT (WS-COLLEAGUE-ENTRIES-USED)
043500     END-IF.
043600*-----------------------------------------------------------------
043700* 2400-COMPANY-LINE - THE FIRST EXTERNAL ATTENDEE WITH A NON-BLANK
043800* COMPANY NAME SUPPLIES THE MEETING'S COMPANY LINE; SUBSEQUENT
043900* ATTENDEES DO NOT OVERRIDE IT.
044000*-----------------------------------------------------------------
044100 2400-COMPANY-LINE.
044120*    03/22/00  LMP  SKIP THE LOOKUP ENTIRELY WHEN THE PERSON
044140*             WAS NEVER FOUND - REQ MB-0248
044200     IF WS-PERSON-WAS-FOUND
044210        AND NOT WS-COMPANY-LINE-SET
044300        AND DI-PER-COMPANY-NAME (DI-PER-IDX) NOT = SPACES
044400         SET WS-COMPANY-LINE-SET     TO TRUE
044500         MOVE SPACES                 TO WS-BUILD-LINE
044600         STRING "  COMPANY: "        DELIMITED BY SIZE
044700                DI-PER-COMPANY-NAME (DI-PER-IDX) DELIMITED BY SPACE
044800                                     INTO WS-BUILD-LINE
044900         IF DI-PER-COMPANY-EMPLOYEES (DI-PER-IDX) > 0
045000             STRING WS-BUILD-LINE DELIMITED BY SPACE
045100                    " | "                          DELIMITED BY SIZE
045200                    DI-PER-COMPANY-EMPLOYEES (DI-PER-IDX)
045300                                                   DELIMITED BY SIZE
045400                    " EMPLOYEES"                   DELIMITED BY SIZE
045500                                                   INTO WS-BUILD-LINE
045600         END-IF
045700         IF DI-PER-COMPANY-LINKEDIN (DI-PER-IDX) NOT = SPACES
045800             STRING WS-BUILD-LINE DELIMITED BY SPACE
045900                    " | "                          DELIMITED BY SIZE
046000                    DI-PER-COMPANY-LINKEDIN (DI-PER-IDX)
046100                                             DELIMITED BY SPACE
046200                                                   INTO WS-BUILD-LINE
046300         END-IF
046400         PERFORM 9000-EMIT-LINE
046500     END-IF.
046600*-----------------------------------------------------------------
046700* 2500-ORDINAL-SUFFIX - "TH" FOR MOD-100 11-13, ELSE BY MOD-10
046800* (1=ST, 2=ND, 3=RD, OTHERWISE TH).
046900*-----------------------------------------------------------------
047000 2500-ORDINAL-SUFFIX.
047100     DIVIDE WS-TOTAL-COUNT BY 100 GIVING WS-MOD-10
047200                                  REMAINDER WS-MOD-100.
047300     DIVIDE WS-TOTAL-COUNT BY 10  GIVING WS-MOD-10
047400                                  REMAINDER WS-MOD-10.
047500     IF WS-MOD-100 >= 11 AND WS-MOD-100 <= 13
047600         MOVE "TH"                   TO WS-ORDINAL-SUFFIX
047700     ELSE
047800         EVALUATE WS-MOD-10
047900             WHEN 1  MOVE "ST"       TO WS-ORDINAL-SUFFIX
048000             WHEN 2  MOVE "ND"       TO WS-ORDINAL-SUFFIX
048100             WHEN 3  MOVE "RD"       TO WS-ORDINAL-SUFFIX
048200             WHEN OTHER MOVE "TH"    TO WS-ORDINAL-SUFFIX
048300         END-EVALUATE
048400     END-IF.
048500*-----------------------------------------------------------------
048600* 3900-USER-FOOTER - "MEETINGS: NNN   TOTAL MINUTES: NNNNN"
048700*-----------------------------------------------------------------
048800 3900-USER-FOOTER.
048900     MOVE SPACES                 TO WS-BUILD-LINE.
049000     STRING "MEETINGS: "         DELIMITED BY SIZE
049100            DO-MEETING-COUNT     DELIMITED BY SIZE
049200            "   TOTAL MINUTES: " DELIMITED BY SIZE
049300            DO-TOTAL-MINUTES     DELIMITED BY SIZE
049400                                 INTO WS-BUILD-LINE.
049500     PERFORM 9000-EMIT-LINE.
049600*-----------------------------------------------------------------
049700* 8000-FIND-PERSON - SEQUENTIAL SEARCH OF THE IN-STORAGE PERSON
049800* TABLE BY E-MAIL.  DI-PER-IDX POINTS AT THE MATCH, OR AT THE
049900* TABLE END WHEN THE PERSON IS UNKNOWN.
050000*-----------------------------------------------------------------
050100 8000-FIND-PERSON.
050200     MOVE "N"                    TO WS-PERSON-FOUND-SWITCH.
050300     SET DI-PER-IDX               TO 1.
050400     SEARCH DI-PERSON
050500         VARYING DI-PER-IDX
050600         AT END
050700             CONTINUE
050800         WHEN DI-PER-EMAIL (DI-PER-IDX) =
050900                 DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
051000             SET WS-PERSON-WAS-FOUND TO TRUE
051100     END-SEARCH.
051200*-----------------------------------------------------------------
051300* 8100-CHECK-INTERNAL-DOMAIN - "INTERNAL" MEANS THE E-MAIL ENDS,
051400* CASE-INSENSITIVELY, WITH THE INTERNAL DOMAIN SUFFIX.
051500*-----------------------------------------------------------------
051600 8100-CHECK-INTERNAL-DOMAIN.
051700     MOVE "N"                    TO WS-INTERNAL-SWITCH.
051800     INSPECT WS-CHECK-EMAIL
051900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
052000     PERFORM 8110-LAST-NONBLANK-OF-CHECK-EMAIL.
052100     IF WS-LAST-POS >= 13
052200         IF WS-CHECK-EMAIL (WS-LAST-POS - 12 : 13)
052300                 = WS-INTERNAL-DOMAIN-TAIL
052400             SET WS-ATT-IS-INTERNAL TO TRUE
052500         END-IF
052600     END-IF.
052700*-----------------------------------------------------------------
052800 8110-LAST-NONBLANK-OF-CHECK-EMAIL.
052900     PERFORM 8115-BACK-UP-ONE-POSITION
053000             VARYING WS-LAST-POS FROM 60 BY -1
053100             UNTIL WS-LAST-POS = 0
053200                OR WS-CHECK-EMAIL (WS-LAST-POS:1) NOT = SPACE.
053300*-----------------------------------------------------------------
053400 8115-BACK-UP-ONE-POSITION.
053500     CONTINUE.
053600*-----------------------------------------------------------------
053700* 8200-LOCAL-PART-OF-EMAIL - THE PART OF THE ATTENDEE E-MAIL
053800* BEFORE THE '@', USED FOR INTERNAL ATTENDEE DISPLAY.
053900*-----------------------------------------------------------------
054000 8200-LOCAL-PART-OF-EMAIL.
054100     MOVE DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
054200                                 TO WS-LOCAL-PART.
054300     PERFORM 8210-LAST-NONBLANK-OF-LOCAL-PART.
054400     PERFORM 8220-CUT-AT-AT-SIGN.
054500*-----------------------------------------------------------------
054600 8210-LAST-NONBLANK-OF-LOCAL-PART.
054700     PERFORM 8215-BACK-UP-ONE-POSITION
054800             VARYING WS-LAST-POS FROM 60 BY -1
054900             UNTIL WS-LAST-POS = 0
055000                OR WS-LOCAL-PART (WS-LAST-POS:1) NOT = SPACE.
055100*-----------------------------------------------------------------
055200 8215-BACK-UP-ONE-POSITION.
055300     CONTINUE.
055400*-----------------------------------------------------------------
055500* 8220-CUT-AT-AT-SIGN - TRIMS WS-LOCAL-PART BACK FROM THE "@" SO
055600* ONLY THE PART BEFORE IT REMAINS.
055700*-----------------------------------------------------------------
055800 8220-CUT-AT-AT-SIGN.
055900     PERFORM 8225-STEP-BACK-TO-AT-SIGN
056000             VARYING WS-RPT-LINE-SUBSCRIPT FROM WS-LAST-POS BY -1
056100             UNTIL WS-RPT-LINE-SUBSCRIPT = 0
056200                OR WS-LOCAL-PART (WS-RPT-LINE-SUBSCRIPT:1) = "@".
056300     IF WS-RPT-LINE-SUBSCRIPT > 0
056400         MOVE WS-LOCAL-PART (1:WS-RPT-LINE-SUBSCRIPT - 1)
056500                                 TO WS-LOCAL-PART
056600         MOVE SPACES              TO WS-LOCAL-PART (WS-RPT-LINE-SUBSCRIPT:)
056700     END-IF.
056800*-----------------------------------------------------------------
056900 8225-STEP-BACK-TO-AT-SIGN.
057000     CONTINUE.
057100*-----------------------------------------------------------------
057200* 8300-BUILD-DISPLAY-NAME - "FIRST LAST", EITHER PART ALONE IF THE
057300* OTHER IS MISSING, THE E-MAIL WHEN BOTH ARE MISSING.
057400*-----------------------------------------------------------------
057500 8300-BUILD-DISPLAY-NAME.
057600     MOVE SPACES                  TO WS-DISPLAY-NAME.
057700     IF NOT WS-PERSON-WAS-FOUND
057800         MOVE DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
057900                                 TO WS-DISPLAY-NAME
058000     ELSE
058100         IF DI-PER-FIRST-NAME (DI-PER-IDX) NOT = SPACES
058200            AND DI-PER-LAST-NAME (DI-PER-IDX) NOT = SPACES
058300             STRING DI-PER-FIRST-NAME (DI-PER-IDX) DELIMITED BY SPACE
058400                    " "                             DELIMITED BY SIZE
058500                    DI-PER-LAST-NAME (DI-PER-IDX)   DELIMITED BY SPACE
058600                                                    INTO WS-DISPLAY-NAME
058700         ELSE
058800             IF DI-PER-FIRST-NAME (DI-PER-IDX) NOT = SPACES
058900                 MOVE DI-PER-FIRST-NAME (DI-PER-IDX) TO WS-DISPLAY-NAME
059000             ELSE
059100                 IF DI-PER-LAST-NAME (DI-PER-IDX) NOT = SPACES
059200                     MOVE DI-PER-LAST-NAME (DI-PER-IDX) TO WS-DISPLAY-NAME
059300                 ELSE
059400                     MOVE DI-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
059500                                             TO WS-DISPLAY-NAME
059600                 END-IF
059700             END-IF
059800         END-IF
059900     END-IF.
060000*-----------------------------------------------------------------
060100* 9000-EMIT-LINE - APPENDS WS-BUILD-LINE TO THE OUTGOING REPORT
060200* LINE TABLE, WHEN THERE IS STILL ROOM.
060300*-----------------------------------------------------------------
060400 9000-EMIT-LINE.
060500     IF DO-RPT-LINE-COUNT < WS-MAX-RPT-LINES
060600         ADD 1                       TO DO-RPT-LINE-COUNT
060700         MOVE WS-BUILD-LINE          TO DO-RPT-TEXT (DO-RPT-LINE-COUNT)
060800     END-IF.
060900 
