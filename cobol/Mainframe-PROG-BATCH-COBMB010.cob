000100*-----------------------------------------------------------------
000200*    COBMB010 - CALENDAR FEED FILTER / CALENDAR SYNC SUBPROGRAM
000300*               DECIDES WHETHER A SINGLE FEED EVENT IS NEW SINCE
000400*               THE USER'S LAST SYNC, AND UPSERTS ONE KEPT FEED
000500*               EVENT INTO THE USER'S EVENT-STORE ENTRY.  CALLED
000600*               ONCE PER FEED RECORD BY THE DAILY ORCHESTRATOR.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001000*
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    COBMB010.
001400 AUTHOR.        R S KOWALCZYK.
001500 INSTALLATION.  MYTELCO DATA CENTER - BATCH SYSTEMS.
001600 DATE-WRITTEN.  04/05/96.
001700 DATE-COMPILED.
001800 SECURITY.      MYTELCO INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001900*-----------------------------------------------------------------
002000*    MAINTENANCE LOG
002100*    ----------------------------------------------------------
002200*    04/05/96  RSK  ORIGINAL PROGRAM - REQ MB-0001
002300*    04/05/96  RSK  CMD-01 FILTER-EVENT AGAINST LAST-SYNC-TS
002400*    04/05/96  RSK  CMD-02 SYNC-EVENT UPSERT LOGIC
002500*    07/19/96  RSK  CMD-03 STAMP-SYNC-TIME ADDED - REQ MB-0037
002600*    09/14/97  LMP  ATTENDEE REBUILD NOW CLEARS PRIOR OCCURS
002700*                   BEFORE RELOAD - REQ MB-0118
002800*    01/09/98  LMP  EXTERNAL-ID NOW CARRIED ON DI SO A NEW EVENT
002900*                   GETS THE FEED'S EVENT ID, NOT ZERO - MB-0142
003000*    02/11/99  WFT  Y2K - ALL TIMESTAMP FIELDS CONFIRMED 4-DIGIT
003100*                   YEAR, NO WINDOWING LOGIC IN THIS PROGRAM -
003200*                   REQ MB-0203
003300*    06/22/99  WFT  DELEGATES TIMESTAMP COMPARE TO COBMB090 -
003400*                   REQ MB-0219
003500*    03/15/00  WFT  CLEANUP OF COMMENTS FOR AUDIT - REQ MB-0247
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*-----------------------------------------------------------------
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500*    CONSTANTS AND SWITCHES
004600*-----------------------------------------------------------------
004700 01  WS-SWITCHES.
004800     05  WS-KEEP-SWITCH              PIC X(01)  VALUE "N".
004900         88  WS-EVENT-IS-KEPT               VALUE "Y".
005000     05  WS-FOUND-SWITCH              PIC X(01)  VALUE "N".
005100         88  WS-EXISTING-WAS-FOUND          VALUE "Y".
005200     05  FILLER                       PIC X(06).
005300*-----------------------------------------------------------------
005400*    ATTENDEE REBUILD WORK AREA
005500*-----------------------------------------------------------------
005600 01  WS-REBUILD-AREA.
005700     05  WS-ATT-SUBSCRIPT             PIC 9(02)  COMP.
005800     05  WS-ATT-COUNT-OUT             PIC 9(02)  COMP.
005900     05  FILLER                       PIC X(04).
006000 01  WS-REBUILD-AREA-R REDEFINES WS-REBUILD-AREA.
006100     05  WS-REBUILD-RAW               PIC X(08).
006200*-----------------------------------------------------------------
006300*    TIMESTAMP UTILITY LINKAGE WORK AREA - MATCHES COBMB090
006400*-----------------------------------------------------------------
006500 01  WS-DATE-UTIL-AREA.
006600     05  WU-CMD-CODE                  PIC 99.
006700     05  WU-RESP-CODE                 PIC 99.
006800     05  WU-DATA-IN.
006900         10  WU-TIMESTAMP-1           PIC X(19).
007000         10  WU-TIMESTAMP-2           PIC X(19).
007100         10  FILLER                   PIC X(02).
007200     05  WU-DATA-OUT.
007300         10  WU-DAYS-BETWEEN          PIC S9(07) COMP-3.
007400         10  WU-MINUTES-BETWEEN       PIC S9(07) COMP-3.
007500         10  WU-DATE-PART             PIC X(10).
007600         10  FILLER                   PIC X(02).
007700     05  FILLER                       PIC X(04).
007800*-----------------------------------------------------------------
007900*    LINKAGE SECTION
008000*-----------------------------------------------------------------
008100 LINKAGE SECTION.
008200 01  CMD-CODE                        PIC 99.
008300     88  CMD-FILTER-EVENT                   VALUE 1.
008400     88  CMD-SYNC-EVENT                     VALUE 2.
008500     88  CMD-STAMP-SYNC-TIME                 VALUE 3.
008600 01  RESP-CODE                       PIC 99.
008700     88  RESP-OK                            VALUE 0.
008800     88  RESP-EVENT-TOO-OLD                 VALUE 1.
008900     88  RESP-EVENT-KEPT                    VALUE 2.
009000*-----------------------------------------------------------------
009100 01  DATA-IN.
009200     05  DI-USER-ID                   PIC 9(09).
009300     05  DI-LAST-SYNC-TS              PIC X(19).
009400     05  DI-RUN-TIMESTAMP             PIC X(19).
009500     05  DI-EXISTING-FOUND-FLAG       PIC X(01).
009600         88  DI-EXISTING-WAS-FOUND          VALUE "Y".
009700     05  DI-EXISTING-EVENT.
009800         10  DI-EXIST-EXTERNAL-ID         PIC 9(09).
009900         10  DI-EXIST-SYNCED-TS           PIC X(19).
010000     05  DI-FEED-EVENT.
010100         10  DI-FEED-EVENT-ID             PIC 9(09).
010200         10  DI-FEED-CHANGED-TS           PIC X(19).
010300         10  DI-FEED-START-TS             PIC X(19).
010400         10  DI-FEED-END-TS               PIC X(19).
010500         10  DI-FEED-TITLE                PIC X(80).
010600         10  DI-FEED-ATTENDEE-COUNT       PIC 9(02).
010700         10  DI-FEED-ATTENDEE OCCURS 20 TIMES
010800                                          INDEXED BY DI-FEED-ATT-IDX.
010900             15  DI-FEED-ATT-EMAIL            PIC X(60).
011000             15  DI-FEED-ATT-STATUS           PIC X(01).
011100     05  FILLER                       PIC X(02).
011200 01  DATA-IN-ALT REDEFINES DATA-IN.
011300     05  DI-RAW-LINE                  PIC X(1446).
011400*-----------------------------------------------------------------
011500 01  DATA-OUT.
011600     05  DO-NEW-LAST-SYNC-TS          PIC X(19).
011700     05  DO-OUT-EVENT.
011800         10  DO-EVT-USER-ID               PIC 9(09).
011900         10  DO-EVT-EXTERNAL-ID           PIC 9(09).
012000         10  DO-EVT-TITLE                 PIC X(80).
012100         10  DO-EVT-START-TS              PIC X(19).
012200         10  DO-EVT-END-TS                PIC X(19).
012300         10  DO-EVT-CHANGED-TS            PIC X(19).
012400         10  DO-EVT-SYNCED-TS             PIC X(19).
012500         10  DO-EVT-DELETED-FLAG          PIC X(01).
012600         10  DO-EVT-ATTENDEE-COUNT        PIC 9(02).
012700         10  DO-EVT-ATTENDEE OCCURS 20 TIMES
012800                                          INDEXED BY DO-EVT-ATT-IDX.
012900             15  DO-EVT-ATT-EMAIL             PIC X(60).
013000             15  DO-EVT-ATT-STATUS            PIC X(01).
013100     05  FILLER                       PIC X(02).
013200 01  DATA-OUT-ALT REDEFINES DATA-OUT.
013300     05  DO-RAW-LINE                  PIC X(1418).
013400*-----------------------------------------------------------------
013500* PROCEDURE DIVISION.
013600*-----------------------------------------------------------------
013700 PROCEDURE DIVISION USING CMD-CODE RESP-CODE DATA-IN DATA-OUT.
013800*
013900 0000-MAIN.
014000     MOVE 0                     TO RESP-CODE.
014100     EVALUATE TRUE
014200         WHEN CMD-FILTER-EVENT
014300             PERFORM 1000-FILTER-EVENT
014400         WHEN CMD-SYNC-EVENT
014500             MOVE SPACES             TO DATA-OUT
014600             PERFORM 2000-SYNC-EVENT
014700         WHEN CMD-STAMP-SYNC-TIME
014800             PERFORM 3000-STAMP-SYNC-TIME
014900         WHEN OTHER
015000             MOVE 1                  TO RESP-CODE
015100     END-EVALUATE.
015200     GOBACK.
015300*-----------------------------------------------------------------
015400* 1000-FILTER-EVENT - KEEP THE EVENT WHEN THE USER HAS NEVER
015500* SYNCED, OR WHEN THE FEED'S CHANGED-TS IS STRICTLY GREATER THAN
015600* THE USER'S LAST-SYNC-TS (ISO STRINGS COMPARE CORRECTLY).
015700*-----------------------------------------------------------------
015800 1000-FILTER-EVENT.
015900     MOVE "N"                   TO WS-KEEP-SWITCH.
016000     IF DI-LAST-SYNC-TS = SPACES
016100         SET WS-EVENT-IS-KEPT       TO TRUE
016200     ELSE
016300         MOVE 3                     TO WU-CMD-CODE
016400         MOVE DI-FEED-CHANGED-TS    TO WU-TIMESTAMP-1
016500         MOVE DI-LAST-SYNC-TS       TO WU-TIMESTAMP-2
016600         CALL "COBMB090" USING WU-CMD-CODE WU-RESP-CODE
016700                                WU-DATA-IN WU-DATA-OUT
016800         IF WU-RESP-CODE = 3
016900             SET WS-EVENT-IS-KEPT       TO TRUE
017000         END-IF
017100     END-IF.
017200     IF WS-EVENT-IS-KEPT
017300         SET RESP-EVENT-KEPT        TO TRUE
017400     ELSE
017500         SET RESP-EVENT-TOO-OLD     TO TRUE
017600     END-IF.
017700*-----------------------------------------------------------------
017800* 2000-SYNC-EVENT - OVERWRITE THE EXISTING EVENT-STORE ENTRY WHEN
017900* ONE WAS FOUND FOR THIS USER/EXTERNAL-ID, OTHERWISE BUILD A NEW
018000* ONE.  THE ATTENDEE LIST IS ALWAYS REBUILT ENTIRELY FROM THE
018100* FEED EVENT - NOTHING IS CARRIED FORWARD FROM THE OLD ATTENDEES.
018200*-----------------------------------------------------------------
018300 2000-SYNC-EVENT.
018400     MOVE DI-USER-ID             TO DO-EVT-USER-ID.
018500     MOVE DI-FEED-EVENT-ID       TO DO-EVT-EXTERNAL-ID.
018600     MOVE DI-FEED-TITLE          TO DO-EVT-TITLE.
018700     MOVE DI-FEED-START-TS       TO DO-EVT-START-TS.
018800     MOVE DI-FEED-END-TS         TO DO-EVT-END-TS.
018900     MOVE DI-FEED-CHANGED-TS     TO DO-EVT-CHANGED-TS.
019000     MOVE DI-RUN-TIMESTAMP       TO DO-EVT-SYNCED-TS.
019100     MOVE "N"                    TO DO-EVT-DELETED-FLAG.
019200     PERFORM 2100-REBUILD-ATTENDEES.
019300     SET RESP-OK                 TO TRUE.
019400*-----------------------------------------------------------------
019500* 2100-REBUILD-ATTENDEES - COPIES THE ACCEPTED/REJECTED ATTENDEE
019600* LIST FROM THE FEED EVENT INTO THE OUTGOING EVENT ENTRY, ONE
019700* SUBSCRIPT AT A TIME.
019800*-----------------------------------------------------------------
019900 2100-REBUILD-ATTENDEES.
020000     MOVE DI-FEED-ATTENDEE-COUNT TO DO-EVT-ATTENDEE-COUNT
020100                                     WS-ATT-COUNT-OUT.
020200     PERFORM 2110-COPY-ONE-ATTENDEE
020300             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
020400             UNTIL WS-ATT-SUBSCRIPT > WS-ATT-COUNT-OUT.
020500*-----------------------------------------------------------------
020600 2110-COPY-ONE-ATTENDEE.
020700     MOVE DI-FEED-ATT-EMAIL (WS-ATT-SUBSCRIPT)
020800                                 TO DO-EVT-ATT-EMAIL (WS-ATT-SUBSCRIPT).
020900     MOVE DI-FEED-ATT-STATUS (WS-ATT-SUBSCRIPT)
021000                                 TO DO-EVT-ATT-STATUS (WS-ATT-SUBSCRIPT).
021100*-----------------------------------------------------------------
021200* 3000-STAMP-SYNC-TIME - AFTER THE LAST KEPT FEED EVENT FOR A
021300* USER IS SYNCED, THE ORCHESTRATOR CALLS THIS TO SET THE USER'S
021400* LAST-SYNC-TS FORWARD TO THE RUN TIMESTAMP.
021500*-----------------------------------------------------------------
021600 3000-STAMP-SYNC-TIME.
021700     MOVE DI-RUN-TIMESTAMP       TO DO-NEW-LAST-SYNC-TS.
021800     SET RESP-OK                 TO TRUE.
021900 
