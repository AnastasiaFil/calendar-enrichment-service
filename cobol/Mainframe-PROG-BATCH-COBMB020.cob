000100*-----------------------------------------------------------------
000200*    COBMB020 - PERSON ENRICHMENT SERVICE
000300*               CALLED ONCE PER EXTERNAL MEETING ATTENDEE BY
000400*               COBMB000.  APPLIES THE 30-DAY CACHE FRESHNESS
000500*               RULE AGAINST THE CALLER'S IN-STORAGE PERSON-MASTER
000600*               ENTRY, AND FALLS BACK TO A FRESH LOOKUP (SIMULATED
000700*               BY THE PERSON-LOOKUP FILE, ALREADY SEARCHED BY THE
000800*               CALLER) WHEN THE CACHE IS STALE OR MISSING.
000900*               WRITTEN AS A CMD-CODE/RESP-CODE/DATA-IN/DATA-OUT
001000*               SERVICE IN THE SAME SHAPE AS APICUSTO AND THE
001100*               APITPNNN FAMILY - THE CALLER PACKAGES THE REQUEST,
001200*               THIS PROGRAM NEVER TOUCHES A FILE OF ITS OWN.
001300*-----------------------------------------------------------------
001400*
001500*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001600*
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.   COBMB020.
002000 AUTHOR.       R S KOVAC.
002100 INSTALLATION. MYTELCO DATA CENTER - BATCH.
002200 DATE-WRITTEN. APRIL 1996.
002300 DATE-COMPILED.
002400 SECURITY.     MYTELCO INTERNAL USE ONLY.
002500*
002600*    MAINTENANCE LOG
002700*    ----------------------------------------------------------
002800*    04/09/96  RSK  ORIGINAL PROGRAM - REQ MB-0001
002900*    01/09/98  LMP  ADDED COMPANY BLOCK PASS-THROUGH - REQ MB-0142
003000*    02/11/99  WFT  Y2K REVIEW - DELEGATES DATE MATH TO COBMB090
003100*    06/22/99  WFT  CLARIFIED INTERNAL-DOMAIN SKIP - REQ MB-0219
003200*    03/15/00  LMP  STALE-FALLBACK NOW LEAVES FETCHED-TS UNCHANGED
003210*    03/22/00  WFT  BANNER CORRECTED - CALLER IS COBMB000, NOT
003220*                   COBMB030 - REQ MB-0248
003230*    03/22/00  LMP  FRESHNESS TEST CHANGED TO <= 30 DAYS TO MATCH
003240*                   THE FRESHNESS WINDOW DEFINITION - REQ MB-0246
003300*
003400 EJECT
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004150 77  WS-FRESH-WINDOW-DAYS        PIC 9(03) COMP VALUE 30.
004200 01  WS-CONSTANTS.
004300     05  WS-INTERNAL-DOMAIN-TAIL     PIC X(13)
004400                                     VALUE "@USERGEMS.COM".
004600     05  WS-LOWER-ALPHABET           PIC X(26)
004700                                     VALUE "abcdefghijklmnopqrstuvwxyz".
004800     05  WS-UPPER-ALPHABET           PIC X(26)
004900                                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005000     05  FILLER                      PIC X(06).
005100*
005200 01  WS-SWITCHES.
005300     05  WS-ELIGIBLE-SWITCH          PIC X(01) VALUE "N".
005400         88  WS-IS-ELIGIBLE                 VALUE "Y".
005500     05  WS-CACHE-FRESH-SWITCH       PIC X(01) VALUE "N".
005600         88  WS-CACHE-IS-FRESH               VALUE "Y".
005700     05  FILLER                      PIC X(06).
005800*
005900 01  WS-EMAIL-WORK.
006000     05  WS-EMAIL-UPPER              PIC X(60).
006100     05  WS-EMAIL-TAIL-13            PIC X(13).
006200     05  WS-EMAIL-LAST-POS           PIC 9(02) COMP.
006300     05  FILLER                      PIC X(03).
006400*
006500 01  WS-EMAIL-WORK-R REDEFINES WS-EMAIL-WORK.
006600     05  WS-EMAIL-WORK-RAW           PIC X(78).
006700*
006800 01  WS-DATE-UTIL-AREA.
006900     05  WU-CMD-CODE                 PIC 99.
007000     05  WU-RESP-CODE                PIC 99.
007100     05  WU-DATA-IN.
007200         10  WU-TIMESTAMP-1          PIC X(19).
007300         10  WU-TIMESTAMP-2          PIC X(19).
007400         10  FILLER                  PIC X(02).
007500     05  WU-DATA-OUT.
007600         10  WU-DAYS-BETWEEN         PIC S9(07) COMP-3.
007700         10  WU-MINUTES-BETWEEN      PIC S9(07) COMP-3.
007800         10  WU-DATE-PART            PIC X(10).
007900         10  FILLER                  PIC X(02).
008000     05  FILLER                      PIC X(04).
008100*
008200 LINKAGE SECTION.
008300 01  CMD-CODE                        PIC 99.
008400     88  CMD-ENRICH-ATTENDEE                VALUE 1.
008500 01  RESP-CODE                       PIC 99.
008600     88  RESP-OK                            VALUE 0.
008700     88  RESP-SKIPPED-NOT-ELIGIBLE          VALUE 1.
008800     88  RESP-USED-CACHE                    VALUE 2.
008900     88  RESP-REFRESHED                     VALUE 3.
009000     88  RESP-USED-STALE-FALLBACK           VALUE 4.
009100     88  RESP-UNKNOWN-PERSON                VALUE 5.
009200*
009300 01  DATA-IN.
009400     05  DI-OWNER-EMAIL               PIC X(60).
009500     05  DI-ATTENDEE-EMAIL            PIC X(60).
009600     05  DI-RUN-TIMESTAMP             PIC X(19).
009700     05  DI-CACHE-FOUND-FLAG          PIC X(01).
009800         88  DI-CACHE-ENTRY-EXISTS           VALUE "Y".
009900     05  DI-CACHE-PERSON.
010000         10  DI-CACHE-PER-EMAIL            PIC X(60).
010100         10  DI-CACHE-PER-FIRST-NAME       PIC X(30).
010200         10  DI-CACHE-PER-LAST-NAME        PIC X(30).
010300         10  DI-CACHE-PER-TITLE            PIC X(60).
010400         10  DI-CACHE-PER-LINKEDIN-URL     PIC X(80).
010500         10  DI-CACHE-PER-AVATAR-URL       PIC X(80).
010600         10  DI-CACHE-PER-COMPANY-NAME     PIC X(60).
010700         10  DI-CACHE-PER-COMPANY-LINKEDIN PIC X(80).
010800         10  DI-CACHE-PER-COMPANY-EMPLOYEES PIC 9(07).
010900         10  DI-CACHE-PER-FETCHED-TS       PIC X(19).
011000     05  DI-LOOKUP-FOUND-FLAG         PIC X(01).
011100         88  DI-LOOKUP-ENTRY-EXISTS          VALUE "Y".
011200     05  DI-LOOKUP-PERSON.
011300         10  DI-LKUP-EMAIL                 PIC X(60).
011400         10  DI-LKUP-FIRST-NAME            PIC X(30).
011500         10  DI-LKUP-LAST-NAME             PIC X(30).
011600         10  DI-LKUP-TITLE                 PIC X(60).
011700         10  DI-LKUP-LINKEDIN-URL          PIC X(80).
011800         10  DI-LKUP-AVATAR-URL            PIC X(80).
011900         10  DI-LKUP-COMPANY-NAME          PIC X(60).
012000         10  DI-LKUP-COMPANY-LINKEDIN      PIC X(80).
012100         10  DI-LKUP-COMPANY-EMPLOYEES     PIC 9(07).
012200         10  DI-LKUP-FOUND-FLAG            PIC X(01).
012300             88  DI-LKUP-WAS-FOUND               VALUE "Y".
012400     05  FILLER                        PIC X(02).
012500*
012600 01  DATA-IN-ALT REDEFINES DATA-IN.
012700     05  DI-RAW-LINE                   PIC X(1137).
012800*
012900 01  DATA-OUT.
013000     05  DO-PERSON-KNOWN-FLAG          PIC X(01).
013100         88  DO-PERSON-IS-KNOWN                VALUE "Y".
013200     05  DO-REWRITE-CACHE-FLAG         PIC X(01).
013300         88  DO-MUST-REWRITE-CACHE             VALUE "Y".
013400     05  DO-OUT-PERSON.
013500         10  DO-OUT-PER-EMAIL              PIC X(60).
013600         10  DO-OUT-PER-FIRST-NAME         PIC X(30).
013700         10  DO-OUT-PER-LAST-NAME          PIC X(30).
013800         10  DO-OUT-PER-TITLE              PIC X(60).
013900         10  DO-OUT-PER-LINKEDIN-URL       PIC X(80).
014000         10  DO-OUT-PER-AVATAR-URL         PIC X(80).
014100         10  DO-OUT-PER-COMPANY-NAME       PIC X(60).
014200         10  DO-OUT-PER-COMPANY-LINKEDIN   PIC X(80).
014300         10  DO-OUT-PER-COMPANY-EMPLOYEES  PIC 9(07).
014400         10  DO-OUT-PER-FETCHED-TS         PIC X(19).
014500     05  FILLER                        PIC X(02).
014600 01  DATA-OUT-ALT REDEFINES DATA-OUT.
014700     05  DO-RAW-LINE                   PIC X(510).
014800*-----------------------------------------------------------------
014900* PROCEDURE DIVISION.
015000*-----------------------------------------------------------------
015100 PROCEDURE DIVISION USING CMD-CODE RESP-CODE DATA-IN DATA-OUT.
015200*
015300 0000-MAIN.
015400     MOVE 0                     TO RESP-CODE.
015500     MOVE SPACES                TO DATA-OUT.
015600     MOVE "N"                   TO DO-PERSON-KNOWN-FLAG
015700                                    DO-REWRITE-CACHE-FLAG.
015800     EVALUATE TRUE
015900         WHEN CMD-ENRICH-ATTENDEE
016000             PERFORM 1000-CHECK-ELIGIBLE
016100             IF WS-IS-ELIGIBLE
016200                 PERFORM 2000-CHECK-CACHE-FRESH
016300                 IF WS-CACHE-IS-FRESH
016400                     PERFORM 2900-USE-CACHED-DATA
016500                 ELSE
016600                     PERFORM 3000-FRESH-LOOKUP
016700                 END-IF
016800             ELSE
016900                 SET RESP-SKIPPED-NOT-ELIGIBLE TO TRUE
017000             END-IF
017100         WHEN OTHER
017200             SET RESP-SKIPPED-NOT-ELIGIBLE TO TRUE
017300     END-EVALUATE.
017400     GOBACK.
017500*-----------------------------------------------------------------
017600* 1000-CHECK-ELIGIBLE - AN ATTENDEE IS NOT ENRICHED WHEN THE
017700* E-MAIL IS BLANK, WHEN IT IS THE OWNING USER'S OWN ADDRESS, OR
017800* WHEN IT ENDS (CASE-INSENSITIVE) IN THE INTERNAL DOMAIN.
017900*-----------------------------------------------------------------
018000 1000-CHECK-ELIGIBLE.
018100     MOVE "N"                   TO WS-ELIGIBLE-SWITCH.
018200     IF DI-ATTENDEE-EMAIL NOT = SPACES
018300        AND DI-ATTENDEE-EMAIL NOT = DI-OWNER-EMAIL
018400         MOVE DI-ATTENDEE-EMAIL     TO WS-EMAIL-UPPER
018500         INSPECT WS-EMAIL-UPPER
018600             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
018700         PERFORM 1100-FIND-LAST-NONBLANK
018800         MOVE SPACES                TO WS-EMAIL-TAIL-13
018900         IF WS-EMAIL-LAST-POS >= 13
019000             MOVE WS-EMAIL-UPPER (WS-EMAIL-LAST-POS - 12 : 13)
019100                                     TO WS-EMAIL-TAIL-13
019200         END-IF
019300         IF WS-EMAIL-TAIL-13 NOT = WS-INTERNAL-DOMAIN-TAIL
019400             SET WS-IS-ELIGIBLE      TO TRUE
019500         END-IF
019600     END-IF.
019700*-----------------------------------------------------------------
019800* 1100-FIND-LAST-NONBLANK - THE E-MAIL FIELD IS LEFT-JUSTIFIED
019900* AND SPACE-PADDED; THIS FINDS WHERE THE SIGNIFICANT TEXT ENDS SO
020000* THE DOMAIN SUFFIX TEST WORKS REGARDLESS OF LOCAL-PART LENGTH.
020100*-----------------------------------------------------------------
020200 1100-FIND-LAST-NONBLANK.
020300     PERFORM 1110-BACK-UP-ONE-POSITION
020400             VARYING WS-EMAIL-LAST-POS FROM 60 BY -1
020500             UNTIL WS-EMAIL-LAST-POS = 0
020600                OR WS-EMAIL-UPPER (WS-EMAIL-LAST-POS:1) NOT = SPACE.
020700*-----------------------------------------------------------------
020800 1110-BACK-UP-ONE-POSITION.
020900     CONTINUE.
021000*-----------------------------------------------------------------
021100* 2000-CHECK-CACHE-FRESH - STALE TEST IS FETCHED-TS EARLIER THAN
021200* (RUN TIMESTAMP MINUS 30 DAYS); A BLANK FETCHED-TS IS STALE.
021300*-----------------------------------------------------------------
021400 2000-CHECK-CACHE-FRESH.
021420*    03/22/00  LMP  A FETCH EXACTLY 30 DAYS OLD IS NOT EARLIER
021440*             THAN THE CUTOFF - CHANGED TO <= - REQ MB-0246
021500     MOVE "N"                   TO WS-CACHE-FRESH-SWITCH.
021600     IF DI-CACHE-ENTRY-EXISTS
021700         MOVE 4                     TO WU-CMD-CODE
021800         MOVE DI-CACHE-PER-FETCHED-TS TO WU-TIMESTAMP-1
021900         MOVE DI-RUN-TIMESTAMP      TO WU-TIMESTAMP-2
022000         CALL "COBMB090" USING WU-CMD-CODE WU-RESP-CODE
022100                                WU-DATA-IN WU-DATA-OUT
022200         IF WU-DAYS-BETWEEN <= WS-FRESH-WINDOW-DAYS
022300             SET WS-CACHE-IS-FRESH  TO TRUE
022400         END-IF
022500     END-IF.
022600*-----------------------------------------------------------------
022700 2900-USE-CACHED-DATA.
022800     MOVE DI-CACHE-PERSON       TO DO-OUT-PERSON.
022900     SET DO-PERSON-IS-KNOWN     TO TRUE.
023000     SET RESP-USED-CACHE        TO TRUE.
023100*-----------------------------------------------------------------
023200* 3000-FRESH-LOOKUP - ON SUCCESS THE FRESH DATA REPLACES THE
023300* CACHE AND IS STAMPED WITH THE RUN TIMESTAMP.  ON FAILURE THE
023400* STALE CACHE ENTRY (IF ANY) IS KEPT AND USED UNCHANGED; IF THERE
023500* IS NO CACHE ENTRY EITHER, THE PERSON STAYS UNKNOWN.
023600*-----------------------------------------------------------------
023700 3000-FRESH-LOOKUP.
023800     IF DI-LOOKUP-ENTRY-EXISTS AND DI-LKUP-WAS-FOUND
023900         MOVE DI-LKUP-EMAIL          TO DO-OUT-PER-EMAIL
024000         MOVE DI-LKUP-FIRST-NAME     TO DO-OUT-PER-FIRST-NAME
024100         MOVE DI-LKUP-LAST-NAME      TO DO-OUT-PER-LAST-NAME
024200         MOVE DI-LKUP-TITLE          TO DO-OUT-PER-TITLE
024300         MOVE DI-LKUP-LINKEDIN-URL   TO DO-OUT-PER-LINKEDIN-URL
024400         MOVE DI-LKUP-AVATAR-URL     TO DO-OUT-PER-AVATAR-URL
024500         MOVE DI-LKUP-COMPANY-NAME   TO DO-OUT-PER-COMPANY-NAME
024600         MOVE DI-LKUP-COMPANY-LINKEDIN
024700                                  TO DO-OUT-PER-COMPANY-LINKEDIN
024800         MOVE DI-LKUP-COMPANY-EMPLOYEES
024900                                  TO DO-OUT-PER-COMPANY-EMPLOYEES
025000         MOVE DI-RUN-TIMESTAMP       TO DO-OUT-PER-FETCHED-TS
025100         SET DO-PERSON-IS-KNOWN      TO TRUE
025200         SET DO-MUST-REWRITE-CACHE   TO TRUE
025300         SET RESP-REFRESHED          TO TRUE
025400     ELSE
025500         PERFORM 4000-FALLBACK-STALE
025600     END-IF.
025700*-----------------------------------------------------------------
025800 4000-FALLBACK-STALE.
025900     IF DI-CACHE-ENTRY-EXISTS
026000         MOVE DI-CACHE-PERSON     TO DO-OUT-PERSON
026100         SET DO-PERSON-IS-KNOWN   TO TRUE
026200         SET RESP-USED-STALE-FALLBACK TO TRUE
026300     ELSE
026400         SET RESP-UNKNOWN-PERSON  TO TRUE
026500     END-IF.
026600*-----------------------------------------------------------------
026700* END OF COBMB020.
026800*-----------------------------------------------------------------
026900 
