000100*-----------------------------------------------------------------
000200*    MBPLKREC - PERSON LOOKUP SOURCE RECORD LAYOUT
000300*               SIMULATES A FRESH CALL TO THE PROFILE VENDOR - ONE
000400*               ROW PER E-MAIL, PLK-FOUND-FLAG "N" MEANS THE
000500*               VENDOR HAD NO PROFILE FOR THIS PERSON.  SAME
000600*               PADDING RESERVE AS MBPERREC.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001000*
001100*-----------------------------------------------------------------
001200*    DATE-WRITTEN.  04/02/96.
001300*    MAINTENANCE LOG
001400*    ----------------------------------------------------------
001500*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001600*    01/09/98  LMP  ADDED COMPANY BLOCK - REQ MB-0142
001700*-----------------------------------------------------------------
001800 01  LOOKUP-ENTRY.
001900     05  PLK-EMAIL                   PIC X(60).
002000     05  PLK-FIRST-NAME              PIC X(30).
002100     05  PLK-LAST-NAME               PIC X(30).
002200     05  PLK-TITLE                   PIC X(60).
002300     05  PLK-LINKEDIN-URL            PIC X(80).
002400     05  PLK-AVATAR-URL              PIC X(80).
002500     05  PLK-COMPANY-NAME            PIC X(60).
002600     05  PLK-COMPANY-LINKEDIN        PIC X(80).
002700     05  PLK-COMPANY-EMPLOYEES       PIC 9(07).
002800     05  PLK-FOUND-FLAG              PIC X(01).
002900         88  PLK-LOOKUP-FOUND               VALUE "Y".
003000         88  PLK-LOOKUP-FAILED              VALUE "N".
003100     05  FILLER                      PIC X(90).
003200 
