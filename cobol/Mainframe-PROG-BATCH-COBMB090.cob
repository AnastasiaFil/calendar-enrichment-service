000100*-----------------------------------------------------------------
000200*    COBMB090 - ISO TIMESTAMP UTILITY FOR THE MORNING BRIEFING RUN
000300*               CALLED BY COBMB000, COBMB010 AND COBMB020 WHENEVER
000400*               TWO "YYYY-MM-DDTHH:MM:SS" STRINGS NEED TO BE
000500*               COMPARED, SUBTRACTED FOR A DAY COUNT, OR VALIDATED.
000600*               WRITTEN AS ITS OWN SUBPROGRAM IN THE HOUSE STYLE
000700*               USED FOR COBDTE3 - ONE SMALL DATE ROUTINE SHARED
000800*               BY EVERY SCREEN THAT NEEDED ONE, RATHER THAN EACH
000900*               PROGRAM ROLLING ITS OWN.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001300*
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.   COBMB090.
001700 AUTHOR.       R S KOVAC.
001800 INSTALLATION. MYTELCO DATA CENTER - BATCH.
001900 DATE-WRITTEN. APRIL 1996.
002000 DATE-COMPILED.
002100 SECURITY.     MYTELCO INTERNAL USE ONLY.
002200*
002300*    MAINTENANCE LOG
002400*    ----------------------------------------------------------
002500*    04/02/96  RSK  ORIGINAL PROGRAM - REQ MB-0001
002600*    07/19/96  RSK  ADDED CMD-04 DAYS-BETWEEN FOR CACHE AGING
002700*    01/09/98  LMP  ADDED CMD-05 VALIDATE-TIMESTAMP - REQ MB-0142
002800*    02/11/99  WFT  Y2K REVIEW - NO 2-DIGIT YEAR MATH FOUND, OK
002900*    02/11/99  WFT  ADDED CENTURY-BREAK TABLE FOR FUTURE USE
003000*    06/22/99  WFT  ADDED CMD-06 EXTRACT-DATE-PART - REQ MB-0219
003100*
003200 EJECT
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000 01  WS-HEADER-AREA.
004100     05  WS-DAYS-PER-MONTH           PIC 9(02) COMP OCCURS 12 TIMES
004200             VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
004300     05  WS-CENTURY-BREAK            PIC 9(02) COMP VALUE 50.
004400     05  FILLER                      PIC X(08).
004500*
004600 01  WS-WORK-FIELDS.
004700     05  WS-YEAR-1                   PIC 9(04) COMP.
004800     05  WS-MONTH-1                  PIC 9(02) COMP.
004900     05  WS-DAY-1                    PIC 9(02) COMP.
005000     05  WS-HOUR-1                   PIC 9(02) COMP.
005100     05  WS-MINUTE-1                 PIC 9(02) COMP.
005200     05  WS-SECOND-1                 PIC 9(02) COMP.
005300     05  WS-YEAR-2                   PIC 9(04) COMP.
005400     05  WS-MONTH-2                  PIC 9(02) COMP.
005500     05  WS-DAY-2                    PIC 9(02) COMP.
005600     05  WS-HOUR-2                   PIC 9(02) COMP.
005700     05  WS-MINUTE-2                 PIC 9(02) COMP.
005800     05  WS-SECOND-2                 PIC 9(02) COMP.
005900     05  WS-DAYNUM-1                 PIC 9(07) COMP.
006000     05  WS-DAYNUM-2                 PIC 9(07) COMP.
006100     05  WS-SUBSCRIPT                PIC 9(02) COMP.
006200     05  WS-LEAP-SWITCH              PIC X(01).
006300         88  WS-IS-LEAP-YEAR                VALUE "Y".
006400     05  FILLER                      PIC X(04).
006500*
006600 01  WS-TRACE-LINE.
006700     05  WS-TRACE-TS-1               PIC X(19).
006800     05  WS-TRACE-TS-2               PIC X(19).
006900     05  FILLER                      PIC X(02).
007000*
007100 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
007200     05  WS-TRACE-RAW                PIC X(40).
007300*
007400 LINKAGE SECTION.
007500 01  CMD-CODE                        PIC 99.
007600     88  CMD-COMPARE-TS                     VALUE 3.
007700     88  CMD-DAYS-BETWEEN                   VALUE 4.
007800     88  CMD-VALIDATE-TS                    VALUE 5.
007900     88  CMD-EXTRACT-DATE-PART               VALUE 6.
008000     88  CMD-MINUTES-BETWEEN                 VALUE 7.
008100 01  RESP-CODE                       PIC 99.
008200     88  RESP-OK                            VALUE 0.
008300     88  RESP-TS-INVALID                    VALUE 1.
008400     88  RESP-FIRST-IS-LOWER                VALUE 2.
008500     88  RESP-FIRST-IS-HIGHER               VALUE 3.
008600     88  RESP-EQUAL                         VALUE 4.
008700 01  DATA-IN.
008800     05  DI-TIMESTAMP-1               PIC X(19).
008900     05  DI-TIMESTAMP-2               PIC X(19).
009000     05  FILLER                       PIC X(02).
009100 01  DATA-IN-ALT REDEFINES DATA-IN.
009200     05  DI-RAW-LINE                  PIC X(40).
009300 01  DATA-OUT.
009400     05  DO-DAYS-BETWEEN              PIC S9(07) COMP-3.
009500     05  DO-MINUTES-BETWEEN           PIC S9(07) COMP-3.
009600     05  DO-DATE-PART                 PIC X(10).
009700     05  FILLER                       PIC X(02).
009800 01  DATA-OUT-ALT REDEFINES DATA-OUT.
009900     05  DO-RAW-LINE                  PIC X(20).
010000*-----------------------------------------------------------------
010100* PROCEDURE DIVISION.
010200*-----------------------------------------------------------------
010300 PROCEDURE DIVISION USING CMD-CODE RESP-CODE DATA-IN DATA-OUT.
010400*
010500 0000-MAIN.
010600     MOVE 0                    TO RESP-CODE.
010700     MOVE SPACES               TO DO-DATE-PART.
010800     MOVE 0                    TO DO-DAYS-BETWEEN
010900                                  DO-MINUTES-BETWEEN.
011000     EVALUATE TRUE
011100         WHEN CMD-COMPARE-TS
011200             PERFORM 1000-COMPARE-TIMESTAMPS
011300         WHEN CMD-DAYS-BETWEEN
011400             PERFORM 2000-DAYS-BETWEEN
011500         WHEN CMD-VALIDATE-TS
011600             PERFORM 4000-VALIDATE-TIMESTAMP
011700         WHEN CMD-EXTRACT-DATE-PART
011800             PERFORM 1000-DATE-PART-OF-TS
011900         WHEN CMD-MINUTES-BETWEEN
012000             PERFORM 5000-MINUTES-BETWEEN
012100         WHEN OTHER
012200             MOVE 1                TO RESP-CODE
012300     END-EVALUATE.
012400     GOBACK.
012500*-----------------------------------------------------------------
012600* 1000-COMPARE-TIMESTAMPS COMPARES TWO ISO STRINGS AS CHARACTER
012700* STRINGS - THE FORMAT SORTS CORRECTLY WITHOUT DATE MATH.  USED
012800* FOR THE STRICTLY-GREATER-THAN INCREMENTAL SYNC FILTER.
012900*-----------------------------------------------------------------
013000 1000-COMPARE-TIMESTAMPS.
013100     IF DI-TIMESTAMP-1 = SPACES OR DI-TIMESTAMP-2 = SPACES
013200         SET RESP-TS-INVALID       TO TRUE
013300     ELSE
013400         IF DI-TIMESTAMP-1 < DI-TIMESTAMP-2
013500             SET RESP-FIRST-IS-LOWER   TO TRUE
013600         ELSE
013700             IF DI-TIMESTAMP-1 > DI-TIMESTAMP-2
013800                 SET RESP-FIRST-IS-HIGHER TO TRUE
013900             ELSE
014000                 SET RESP-EQUAL           TO TRUE
014100             END-IF
014200         END-IF
014300     END-IF.
014400*-----------------------------------------------------------------
014500* 1000-DATE-PART-OF-TS PEELS THE YYYY-MM-DD OFF THE FRONT OF AN
014600* ISO TIMESTAMP FOR THE "IS THIS EVENT TODAY" TEST.
014700*-----------------------------------------------------------------
014800 1000-DATE-PART-OF-TS.
014900     IF DI-TIMESTAMP-1 = SPACES
015000         SET RESP-TS-INVALID       TO TRUE
015100     ELSE
015200         MOVE DI-TIMESTAMP-1 (1:10) TO DO-DATE-PART
015300     END-IF.
015400*-----------------------------------------------------------------
015500* 2000-DAYS-BETWEEN CONVERTS BOTH TIMESTAMPS TO A JULIAN-STYLE
015600* DAY NUMBER AND SUBTRACTS.  USED BY COBMB020 TO TEST THE 30-DAY
015700* PERSON-CACHE FRESHNESS WINDOW.  A BLANK FIRST TIMESTAMP (NEVER
015800* FETCHED) IS TREATED AS INFINITELY STALE.
015900*-----------------------------------------------------------------
016000 2000-DAYS-BETWEEN.
016100     IF DI-TIMESTAMP-1 = SPACES
016200         MOVE 999999            TO DO-DAYS-BETWEEN
016300     ELSE
016400         PERFORM 4000-VALIDATE-TIMESTAMP
016500         IF NOT RESP-OK
016600             MOVE 999999        TO DO-DAYS-BETWEEN
016700         ELSE
016800             PERFORM 2100-SPLIT-TIMESTAMP-1
016900             PERFORM 2200-SPLIT-TIMESTAMP-2
017000             PERFORM 2300-CONVERT-TO-DAYNUM-1
017100             PERFORM 2300-CONVERT-TO-DAYNUM-2
017200             COMPUTE DO-DAYS-BETWEEN =
017300                     WS-DAYNUM-2 - WS-DAYNUM-1
017400             SET RESP-OK             TO TRUE
017500         END-IF
017600     END-IF.
017700*-----------------------------------------------------------------
017800* 5000-MINUTES-BETWEEN GIVES THE WHOLE-MINUTE DURATION OF A
017900* MEETING - START IN TIMESTAMP-1, END IN TIMESTAMP-2.  BOTH ARE
018000* ON THE SAME CALENDAR DAY FOR EVERY MEETING THIS RUN HANDLES.
018100*-----------------------------------------------------------------
018200 5000-MINUTES-BETWEEN.
018300     PERFORM 4000-VALIDATE-TIMESTAMP.
018400     IF NOT RESP-OK
018500         MOVE 0                 TO DO-MINUTES-BETWEEN
018600     ELSE
018700         PERFORM 2100-SPLIT-TIMESTAMP-1
018800         PERFORM 2200-SPLIT-TIMESTAMP-2
018900         COMPUTE DO-MINUTES-BETWEEN =
019000                 ((WS-HOUR-2 * 60) + WS-MINUTE-2) -
019100                 ((WS-HOUR-1 * 60) + WS-MINUTE-1)
019200         SET RESP-OK             TO TRUE
019300     END-IF.
019400*-----------------------------------------------------------------
019500 2100-SPLIT-TIMESTAMP-1.
019600     MOVE DI-TIMESTAMP-1 (1:4)  TO WS-YEAR-1.
019700     MOVE DI-TIMESTAMP-1 (6:2)  TO WS-MONTH-1.
019800     MOVE DI-TIMESTAMP-1 (9:2)  TO WS-DAY-1.
019900     MOVE DI-TIMESTAMP-1 (12:2) TO WS-HOUR-1.
020000     MOVE DI-TIMESTAMP-1 (15:2) TO WS-MINUTE-1.
020100     MOVE DI-TIMESTAMP-1 (18:2) TO WS-SECOND-1.
020200*
020300 2200-SPLIT-TIMESTAMP-2.
020400     MOVE DI-TIMESTAMP-2 (1:4)  TO WS-YEAR-2.
020500     MOVE DI-TIMESTAMP-2 (6:2)  TO WS-MONTH-2.
020600     MOVE DI-TIMESTAMP-2 (9:2)  TO WS-DAY-2.
020700     MOVE DI-TIMESTAMP-2 (12:2) TO WS-HOUR-2.
020800     MOVE DI-TIMESTAMP-2 (15:2) TO WS-MINUTE-2.
020900     MOVE DI-TIMESTAMP-2 (18:2) TO WS-SECOND-2.
021000*-----------------------------------------------------------------
021100* 2300-CONVERT-TO-DAYNUM-1/2 - A DELIBERATELY SIMPLE "YEAR TIMES
021200* 366 PLUS DAY OF YEAR" DAY NUMBER.  IT IS NOT A TRUE JULIAN DATE
021300* BUT ANY TWO DATES ORDER CORRECTLY UNDER IT, WHICH IS ALL THE
021400* 30-DAY FRESHNESS TEST NEEDS.
021500*-----------------------------------------------------------------
021600 2300-CONVERT-TO-DAYNUM-1.
021700     MOVE 0                     TO WS-DAYNUM-1.
021800     IF WS-MONTH-1 > 1
021900         PERFORM 2310-ADD-ONE-MONTH-1
022000                 VARYING WS-SUBSCRIPT FROM 1 BY 1
022100                 UNTIL WS-SUBSCRIPT > WS-MONTH-1 - 1
022200     END-IF.
022300     ADD WS-DAY-1                  TO WS-DAYNUM-1.
022400     COMPUTE WS-DAYNUM-1 = WS-DAYNUM-1 + (WS-YEAR-1 * 366).
022500*
022600 2310-ADD-ONE-MONTH-1.
022700     ADD WS-DAYS-PER-MONTH (WS-SUBSCRIPT) TO WS-DAYNUM-1.
022800*
022900 2300-CONVERT-TO-DAYNUM-2.
023000     MOVE 0                     TO WS-DAYNUM-2.
023100     IF WS-MONTH-2 > 1
023200         PERFORM 2320-ADD-ONE-MONTH-2
023300                 VARYING WS-SUBSCRIPT FROM 1 BY 1
023400                 UNTIL WS-SUBSCRIPT > WS-MONTH-2 - 1
023500     END-IF.
023600     ADD WS-DAY-2                  TO WS-DAYNUM-2.
023700     COMPUTE WS-DAYNUM-2 = WS-DAYNUM-2 + (WS-YEAR-2 * 366).
023800*
023900 2320-ADD-ONE-MONTH-2.
024000     ADD WS-DAYS-PER-MONTH (WS-SUBSCRIPT) TO WS-DAYNUM-2.
024100*-----------------------------------------------------------------
024200* 4000-VALIDATE-TIMESTAMP - A TIMESTAMP THAT DOES NOT PARSE AS
024300* NUMERIC IN ITS DATE/TIME POSITIONS IS TREATED AS ABSENT RATHER
024400* THAN ABENDING THE RUN.
024500*-----------------------------------------------------------------
024600 4000-VALIDATE-TIMESTAMP.
024700     SET RESP-OK                TO TRUE.
024800     IF DI-TIMESTAMP-1 = SPACES
024900         SET RESP-TS-INVALID    TO TRUE
025000     ELSE
025100         IF DI-TIMESTAMP-1 (1:4)  IS NOT NUMERIC OR
025200            DI-TIMESTAMP-1 (6:2)  IS NOT NUMERIC OR
025300            DI-TIMESTAMP-1 (9:2)  IS NOT NUMERIC OR
025400            DI-TIMESTAMP-1 (12:2) IS NOT NUMERIC OR
025500            DI-TIMESTAMP-1 (15:2) IS NOT NUMERIC OR
025600            DI-TIMESTAMP-1 (18:2) IS NOT NUMERIC
025700             SET RESP-TS-INVALID   TO TRUE
025800         END-IF
025900     END-IF.
026000*-----------------------------------------------------------------
026100* END OF COBMB090.
026200*-----------------------------------------------------------------
026300 
