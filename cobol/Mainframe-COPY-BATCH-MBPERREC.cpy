000100*-----------------------------------------------------------------
000200*    MBPERREC - PERSON MASTER / ENRICHMENT CACHE RECORD LAYOUT
000300*               ONE ROW PER EXTERNAL CONTACT E-MAIL.  REFRESHED BY
000400*               COBMB020 WHEN OLDER THAN THE 30-DAY FRESHNESS
000500*               WINDOW.  RECORD PADDED TO 596 TO LEAVE ROOM FOR
000600*               FIELDS THE VENDOR PROFILE FEED MAY ADD LATER
000700*               (PHONE, DEPARTMENT) WITHOUT A LAYOUT CHANGE.
000800*-----------------------------------------------------------------
000900*
001000*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001100*
001200*-----------------------------------------------------------------
001300*    DATE-WRITTEN.  04/02/96.
001400*    MAINTENANCE LOG
001500*    ----------------------------------------------------------
001600*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001700*    01/09/98  LMP  ADDED COMPANY BLOCK - REQ MB-0142
001800*    02/11/99  WFT  Y2K - PER-FETCHED-TS 4-DIGIT YEAR - MB-0203
001900*-----------------------------------------------------------------
002000 01  PERSON-ENTRY.
002100     05  PER-EMAIL                   PIC X(60).
002200     05  PER-FIRST-NAME              PIC X(30).
002300     05  PER-LAST-NAME               PIC X(30).
002400     05  PER-TITLE                   PIC X(60).
002500     05  PER-LINKEDIN-URL            PIC X(80).
002600     05  PER-AVATAR-URL              PIC X(80).
002700     05  PER-COMPANY-NAME            PIC X(60).
002800     05  PER-COMPANY-LINKEDIN        PIC X(80).
002900     05  PER-COMPANY-EMPLOYEES       PIC 9(07).
003000     05  PER-FETCHED-TS              PIC X(19).
003100     05  FILLER                      PIC X(90).
003200 
