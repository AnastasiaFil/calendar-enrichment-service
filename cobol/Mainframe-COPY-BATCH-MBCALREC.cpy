000100*-----------------------------------------------------------------
000200*    MBCALREC - INBOUND CALENDAR FEED RECORD LAYOUT
000300*               ONE RECORD PER CALENDAR EVENT AS DELIVERED BY THE
000400*               UPSTREAM CALENDAR FEED EXTRACT.  RECORDS FOR THE
000500*               SAME USER ARE GROUPED TOGETHER AND IN FEED ORDER -
000600*               THIS REPLACES THE PAGED FEED-API READ; "ALL PAGES"
000700*               FOR A USER IS SIMPLY "ALL CALFEED RECORDS FOR THAT
000800*               USER'S GROUP."
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001200*
001300*-----------------------------------------------------------------
001400*    DATE-WRITTEN.  04/02/96.
001500*    MAINTENANCE LOG
001600*    ----------------------------------------------------------
001700*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001800*    11/03/98  LMP  ATTENDEE TABLE WIDENED 10 TO 20 - REQ MB-0177
001900*-----------------------------------------------------------------
002000 01  CALFEED-ENTRY.
002100     05  FED-USER-EMAIL              PIC X(60).
002200     05  FED-EVENT-ID                PIC 9(09).
002300     05  FED-CHANGED-TS              PIC X(19).
002400     05  FED-START-TS                PIC X(19).
002500     05  FED-END-TS                  PIC X(19).
002600     05  FED-TITLE                   PIC X(80).
002700     05  FED-ATTENDEE-COUNT          PIC 9(02).
002800     05  FED-ATTENDEE OCCURS 20 TIMES
002900                       INDEXED BY FED-ATT-IDX.
003000         10  FED-ATT-EMAIL           PIC X(60).
003100         10  FED-ATT-STATUS          PIC X(01).
003200             88  FED-ATT-ACCEPTED           VALUE "A".
003300             88  FED-ATT-REJECTED           VALUE "R".
003350     05  FILLER                      PIC X(02).
003400
