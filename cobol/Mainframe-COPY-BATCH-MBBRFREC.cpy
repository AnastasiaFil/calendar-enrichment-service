000100*-----------------------------------------------------------------
000200*    MBBRFREC - MORNING BRIEFING OUTPUT RECORD LAYOUT
000300*               ONE ROW PER USER PER RUN DATE, WRITTEN ONLY WHEN
000400*               THE USER HAS AT LEAST ONE MEETING THAT DAY.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
000800*
000900*-----------------------------------------------------------------
001000*    DATE-WRITTEN.  04/02/96.
001100*    MAINTENANCE LOG
001200*    ----------------------------------------------------------
001300*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001400*-----------------------------------------------------------------
001500 01  BRIEFING-ENTRY.
001600     05  BRF-USER-EMAIL              PIC X(60).
001700     05  BRF-DATE                    PIC X(10).
001800     05  BRF-MEETING-COUNT           PIC 9(03).
001900     05  BRF-TOTAL-MINUTES           PIC 9(05).
002000     05  FILLER                      PIC X(10).
002100 
