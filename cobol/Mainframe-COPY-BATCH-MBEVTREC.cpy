000100*-----------------------------------------------------------------
000200*    MBEVTREC - SYNCED CALENDAR EVENT STORE RECORD LAYOUT
000300*               ONE ROW PER MEETING PER OWNING USER, KEPT CURRENT
000400*               BY THE CALENDAR SYNC STEP (COBMB010).  KEY IS
000500*               EVT-USER-ID + EVT-EXTERNAL-ID, SEARCHED IN THE
000600*               IN-STORAGE EVENT TABLE - NOT A PHYSICAL VSAM KEY.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001000*
001100*-----------------------------------------------------------------
001200*    DATE-WRITTEN.  04/02/96.
001300*    MAINTENANCE LOG
001400*    ----------------------------------------------------------
001500*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001600*    11/03/98  LMP  ATTENDEE TABLE WIDENED 10 TO 20 - REQ MB-0177
001700*    06/22/99  WFT  ADDED EVT-DELETED-FLAG - REQ MB-0219
001800*-----------------------------------------------------------------
001900 01  EVENT-ENTRY.
002000     05  EVT-USER-ID                 PIC 9(09).
002100     05  EVT-EXTERNAL-ID             PIC 9(09).
002200     05  EVT-TITLE                   PIC X(80).
002300     05  EVT-START-TS                PIC X(19).
002400     05  EVT-END-TS                  PIC X(19).
002500     05  EVT-CHANGED-TS              PIC X(19).
002600     05  EVT-SYNCED-TS               PIC X(19).
002700     05  EVT-DELETED-FLAG            PIC X(01).
002800         88  EVT-IS-DELETED                 VALUE "Y".
002900         88  EVT-NOT-DELETED                VALUE "N".
003000     05  EVT-ATTENDEE-COUNT          PIC 9(02).
003100     05  EVT-ATTENDEE OCCURS 20 TIMES
003200                       INDEXED BY EVT-ATT-IDX.
003300         10  EVT-ATT-EMAIL           PIC X(60).
003400         10  EVT-ATT-STATUS          PIC X(01).
003500             88  EVT-ATT-ACCEPTED           VALUE "A".
003600             88  EVT-ATT-REJECTED           VALUE "R".
003650     05  FILLER                      PIC X(02).
003700
