000100*-----------------------------------------------------------------
000200*    COBMB000 - MORNING BRIEFING DAILY ORCHESTRATOR
000300*               DRIVES THE WHOLE OVERNIGHT RUN: LOADS THE USER,
000400*               EVENT, PERSON AND PERSON-LOOKUP MASTERS INTO
000500*               STORAGE, SYNCS EACH USER'S CALENDAR FROM THE FEED,
000600*               SELECTS TODAY'S MEETINGS, ENRICHES EXTERNAL
000700*               ATTENDEES, BUILDS THE BRIEFING AND REPORT FOR
000800*               EACH USER, AND REWRITES THE EVENT AND PERSON
000900*               MASTERS AT THE END OF THE RUN.  THIS IS THE ONLY
001000*               PROGRAM IN THE SUITE THAT OPENS A FILE - COBMB010,
001100*               COBMB020, COBMB030 AND COBMB090 ARE ALL CALLED
001200*               SUBPROGRAMS REACHED THROUGH WORKING STORAGE.
001300*-----------------------------------------------------------------
001400*
001500*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001600*
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    COBMB000.
002000 AUTHOR.        R S KOWALCZYK.
002100 INSTALLATION.  MYTELCO DATA CENTER - BATCH SYSTEMS.
002200 DATE-WRITTEN.  03/26/96.
002300 DATE-COMPILED.
002400 SECURITY.      MYTELCO INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002500*-----------------------------------------------------------------
002600*    MAINTENANCE LOG
002700*    ----------------------------------------------------------
002800*    03/26/96  RSK  ORIGINAL PROGRAM - REQ MB-0001
002900*    03/26/96  RSK  USER/EVENT/PERSON MASTERS LOADED TO STORAGE
003000*    04/05/96  RSK  CALL TO COBMB010 FOR FEED SYNC ADDED
003100*    04/12/96  RSK  CALL TO COBMB030 FOR BRIEFING/REPORT ADDED
003200*    04/19/96  RSK  CALL TO COBMB020 FOR ATTENDEE ENRICHMENT
003300*                   ADDED - REQ MB-0009
003400*    07/19/96  RSK  CTL-USERS-EMPTY / CTL-USERS-FAILED COUNTERS
003500*                   ADDED - REQ MB-0037
003600*    09/14/97  LMP  TODAY-EVENT TABLE NOW SORTED BY START TIME
003700*                   BEFORE THE CALL TO COBMB030 - REQ MB-0118
003800*    01/09/98  LMP  PERSON-LOOKUP MASTER LOADED READ-ONLY FOR
003900*                   FRESH ENRICHMENT LOOKUPS - REQ MB-0142
004000*    02/11/99  WFT  Y2K - RUNPARM DATE/TIMESTAMP FIELDS CONFIRMED
004100*                   4-DIGIT YEAR THROUGHOUT - REQ MB-0203
004200*    06/22/99  WFT  EVENT AND PERSON MASTERS NOW REWRITTEN IN
004300*                   FULL AT END OF RUN RATHER THAN IN PLACE -
004400*                   REQ MB-0219
004500*    11/30/99  WFT  USER, EVENT, PERSON AND LOOKUP TABLE SIZES
004600*                   ENLARGED FOR VOLUME GROWTH - REQ MB-0231
004700*    03/15/00  WFT  CLEANUP OF COMMENTS FOR AUDIT - REQ MB-0247
004750*    03/22/00  LMP  ABORTS THE RUN ON A BAD FILE OPEN INSTEAD OF
004760*                   RUNNING ON WITH GARBAGE MASTERS - REQ MB-0248
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT USERS-FILE      ASSIGN TO USERS
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS WS-USERS-STATUS.
005800     SELECT CALFEED-FILE    ASSIGN TO CALFEED
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WS-CALFEED-STATUS.
006100     SELECT EVENTS-FILE     ASSIGN TO EVENTS
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WS-EVENTS-STATUS.
006400     SELECT PERSONS-FILE    ASSIGN TO PERSONS
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WS-PERSONS-STATUS.
006700     SELECT LOOKUP-FILE     ASSIGN TO PERSONLK
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-LOOKUP-STATUS.
007000     SELECT BRIEFING-FILE   ASSIGN TO BRIEFING
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS WS-BRIEFING-STATUS.
007300     SELECT REPORT-FILE     ASSIGN TO RPTFILE
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-REPORT-STATUS.
007600     SELECT RUNPARM-FILE    ASSIGN TO RUNPARM
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-RUNPARM-STATUS.
007900*-----------------------------------------------------------------
008000 DATA DIVISION.
008100 FILE SECTION.
008200*-----------------------------------------------------------------
008300 FD  USERS-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY MBUSRREC.
008600*-----------------------------------------------------------------
008700 FD  CALFEED-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     COPY MBCALREC.
009000*-----------------------------------------------------------------
009100 FD  EVENTS-FILE
009200     LABEL RECORDS ARE STANDARD.
009300     COPY MBEVTREC.
009400*-----------------------------------------------------------------
009500 FD  PERSONS-FILE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY MBPERREC.
009800*-----------------------------------------------------------------
009900 FD  LOOKUP-FILE
010000     LABEL RECORDS ARE STANDARD.
010100     COPY MBPLKREC.
010200*-----------------------------------------------------------------
010300 FD  BRIEFING-FILE
010400     LABEL RECORDS ARE STANDARD.
010500     COPY MBBRFREC.
010600*-----------------------------------------------------------------
010700 FD  REPORT-FILE.
010800 01  REPORT-LINE-REC                 PIC X(132).
010900*-----------------------------------------------------------------
011000 FD  RUNPARM-FILE.
011100 01  RUNPARM-LINE-REC                PIC X(30).
011200*-----------------------------------------------------------------
011300 WORKING-STORAGE SECTION.
011320*-----------------------------------------------------------------
011340*    INDEPENDENT LIMIT CONSTANT - USER TABLE HIGH-WATER MARK
011360*-----------------------------------------------------------------
011380 77  WS-MAX-USERS                 PIC 9(03) COMP VALUE 100.
011400*-----------------------------------------------------------------
011500*    FILE STATUS BYTES
011600*-----------------------------------------------------------------
011700 01  WS-FILE-STATUSES.
011800     05  WS-USERS-STATUS              PIC XX.
011900     05  WS-CALFEED-STATUS            PIC XX.
012000     05  WS-EVENTS-STATUS             PIC XX.
012100     05  WS-PERSONS-STATUS            PIC XX.
012200     05  WS-LOOKUP-STATUS             PIC XX.
012300     05  WS-BRIEFING-STATUS           PIC XX.
012400     05  WS-REPORT-STATUS             PIC XX.
012500     05  WS-RUNPARM-STATUS            PIC XX.
012600     05  FILLER                       PIC X(04).
012700*-----------------------------------------------------------------
012800*    EOF / CONTROL-BREAK SWITCHES
012900*-----------------------------------------------------------------
013000 01  WS-EOF-SWITCHES.
013100     05  WS-CALFEED-EOF-SWITCH        PIC X(01)  VALUE "N".
013200         88  WS-CALFEED-IS-EOF               VALUE "Y".
013300     05  WS-CALFEED-BUFFER-SWITCH     PIC X(01)  VALUE "N".
013400         88  WS-CALFEED-HAS-BUFFER           VALUE "Y".
013500     05  FILLER                       PIC X(06).
013600*-----------------------------------------------------------------
013700*    RUN PARAMETERS
013800*-----------------------------------------------------------------
013900 01  WS-RUN-PARMS.
014000     05  WS-RUN-DATE                  PIC X(10).
014100     05  WS-RUN-TIMESTAMP             PIC X(19).
014200     05  FILLER                       PIC X(01).
014300*-----------------------------------------------------------------
014400*    RUN CONTROL TOTALS
014500*-----------------------------------------------------------------
014600     COPY MBCTLREC.
014700*-----------------------------------------------------------------
014800*    IN-STORAGE USER TABLE - LOADED ONCE, USR-LAST-SYNC-TS
014900*    UPDATED IN PLACE AS EACH USER'S CALENDAR IS SYNCED
015000*-----------------------------------------------------------------
015100 01  WS-USER-TABLE.
015200     05  WS-USER-COUNT                PIC 9(04)  COMP VALUE ZERO.
015300     05  WS-USER-ROW OCCURS 100 TIMES INDEXED BY WS-USER-IDX.
015400         10  WS-USR-ID                    PIC 9(09).
015500         10  WS-USR-EMAIL                 PIC X(60).
015600         10  WS-USR-TIMEZONE              PIC X(30).
015700         10  WS-USR-LAST-SYNC-TS          PIC X(19).
015800         10  FILLER                       PIC X(02).
015900*-----------------------------------------------------------------
016000*    IN-STORAGE EVENT MASTER - LOADED FROM THE OLD MASTER, KEPT
016100*    CURRENT ACROSS THE RUN, REWRITTEN AS THE NEW MASTER AT THE
016200*    END.  SEARCHED BY USER-ID + EXTERNAL-ID (LOGICAL KEY).
016300*-----------------------------------------------------------------
016400 01  WS-EVENT-TABLE.
016500     05  WS-EVENT-COUNT                PIC 9(04)  COMP VALUE ZERO.
016600     05  WS-EVENT-ROW OCCURS 300 TIMES INDEXED BY WS-EVT-IDX.
016700         10  WS-EVT-USER-ID                PIC 9(09).
016800         10  WS-EVT-EXTERNAL-ID             PIC 9(09).
016900         10  WS-EVT-TITLE                   PIC X(80).
017000         10  WS-EVT-START-TS                PIC X(19).
017100         10  WS-EVT-END-TS                  PIC X(19).
017200         10  WS-EVT-CHANGED-TS              PIC X(19).
017300         10  WS-EVT-SYNCED-TS               PIC X(19).
017400         10  WS-EVT-DELETED-FLAG            PIC X(01).
017500         10  WS-EVT-ATTENDEE-COUNT          PIC 9(02).
017600         10  WS-EVT-ATTENDEE OCCURS 20 TIMES
017700                                            INDEXED BY WS-EVT-ATT-IDX.
017800             15  WS-EVT-ATT-EMAIL               PIC X(60).
017900             15  WS-EVT-ATT-STATUS              PIC X(01).
018000     05  FILLER                       PIC X(04).
018100*-----------------------------------------------------------------
018200*    IN-STORAGE PERSON MASTER (ENRICHMENT CACHE) - LOADED FROM
018300*    THE OLD MASTER, UPDATED IN PLACE WHEN COBMB020 REFRESHES A
018400*    PERSON, REWRITTEN AS THE NEW MASTER AT THE END.  SEARCHED
018500*    BY E-MAIL (LOGICAL KEY).
018600*-----------------------------------------------------------------
018700 01  WS-PERSON-TABLE.
018800     05  WS-PERSON-COUNT               PIC 9(04)  COMP VALUE ZERO.
018900     05  WS-PERSON-ROW OCCURS 300 TIMES INDEXED BY WS-PER-IDX.
019000         10  WS-PER-EMAIL                   PIC X(60).
019100         10  WS-PER-FIRST-NAME              PIC X(30).
019200         10  WS-PER-LAST-NAME               PIC X(30).
019300         10  WS-PER-TITLE                   PIC X(60).
019400         10  WS-PER-LINKEDIN-URL            PIC X(80).
019500         10  WS-PER-AVATAR-URL              PIC X(80).
019600         10  WS-PER-COMPANY-NAME            PIC X(60).
019700         10  WS-PER-COMPANY-LINKEDIN        PIC X(80).
019800         10  WS-PER-COMPANY-EMPLOYEES       PIC 9(07).
019900         10  WS-PER-FETCHED-TS              PIC X(19).
020000     05  FILLER                       PIC X(04).
020100*-----------------------------------------------------------------
020200*    IN-STORAGE PERSON-LOOKUP SOURCE - READ-ONLY FOR THE RUN,
020300*    SIMULATES A FRESH CALL TO THE PROFILE VENDOR.  SEARCHED BY
020400*    E-MAIL (LOGICAL KEY).
020500*-----------------------------------------------------------------
020600 01  WS-LOOKUP-TABLE.
020700     05  WS-LOOKUP-COUNT               PIC 9(04)  COMP VALUE ZERO.
020800     05  WS-LOOKUP-ROW OCCURS 300 TIMES INDEXED BY WS-LKP-IDX.
020900         10  WS-PLK-EMAIL                   PIC X(60).
021000         10  WS-PLK-FIRST-NAME              PIC X(30).
021100         10  WS-PLK-LAST-NAME               PIC X(30).
021200         10  WS-PLK-TITLE                   PIC X(60).
021300         10  WS-PLK-LINKEDIN-URL            PIC X(80).
021400         10  WS-PLK-AVATAR-URL              PIC X(80).
021500         10  WS-PLK-COMPANY-NAME            PIC X(60).
021600         10  WS-PLK-COMPANY-LINKEDIN        PIC X(80).
021700         10  WS-PLK-COMPANY-EMPLOYEES       PIC 9(07).
021800         10  WS-PLK-FOUND-FLAG              PIC X(01).
021900     05  FILLER                       PIC X(04).
022000*-----------------------------------------------------------------
022100*    TODAY-EVENT WORK TABLE - REBUILT FOR EACH USER, HOLDS ONLY
022200*    THIS USER'S UN-DELETED EVENTS STARTING ON THE RUN DATE,
022300*    SORTED BY START TIME BEFORE THE CALL TO COBMB030.
022400*-----------------------------------------------------------------
022500 01  WS-TODAY-TABLE.
022600     05  WS-TODAY-COUNT                PIC 9(02)  COMP VALUE ZERO.
022700     05  WS-TODAY-ROW OCCURS 20 TIMES INDEXED BY WS-TDY-IDX.
022800         10  WS-TDY-TITLE                   PIC X(80).
022900         10  WS-TDY-START-TS                PIC X(19).
023000         10  WS-TDY-END-TS                  PIC X(19).
023100         10  WS-TDY-ATTENDEE-COUNT          PIC 9(02).
023200         10  WS-TDY-ATTENDEE OCCURS 20 TIMES
023300                                            INDEXED BY WS-TDY-ATT-IDX.
023400             15  WS-TDY-ATT-EMAIL               PIC X(60).
023500             15  WS-TDY-ATT-STATUS              PIC X(01).
023600     05  FILLER                        PIC X(02).
023700 01  WS-TODAY-TABLE-R REDEFINES WS-TODAY-TABLE.
023800     05  WS-TODAY-TABLE-RAW            PIC X(26804).
023900*-----------------------------------------------------------------
024000*    ONE-ROW SWAP BUFFER FOR THE TODAY-EVENT SORT
024100*-----------------------------------------------------------------
024200 01  WS-TODAY-ROW-HOLD                 PIC X(1340).
024300*-----------------------------------------------------------------
024400*    LOOP AND SEARCH WORK
024500*-----------------------------------------------------------------
024600 01  WS-LOOP-WORK.
024700     05  WS-USER-SUBSCRIPT             PIC 9(04)  COMP.
024800     05  WS-EVT-SUBSCRIPT              PIC 9(04)  COMP.
024900     05  WS-ATT-SUBSCRIPT              PIC 9(02)  COMP.
025000     05  WS-TDY-SUBSCRIPT              PIC 9(02)  COMP.
025100     05  WS-SORT-I                     PIC 9(02)  COMP.
025200     05  WS-SORT-J                     PIC 9(02)  COMP.
025300     05  WS-EXISTING-ROW-SUBSCRIPT     PIC 9(04)  COMP.
025400     05  FILLER                       PIC X(04).
025500*-----------------------------------------------------------------
025600*    SWITCHES USED WHILE PROCESSING ONE USER
025700*-----------------------------------------------------------------
025800 01  WS-USER-PROCESS-SWITCHES.
025900     05  WS-EXISTING-FOUND-SWITCH      PIC X(01)  VALUE "N".
026000         88  WS-EXISTING-EVENT-FOUND         VALUE "Y".
026100     05  WS-CACHE-FOUND-SWITCH         PIC X(01)  VALUE "N".
026200         88  WS-CACHE-ROW-FOUND              VALUE "Y".
026300     05  WS-LOOKUP-FOUND-SWITCH        PIC X(01)  VALUE "N".
026400         88  WS-LOOKUP-ROW-FOUND             VALUE "Y".
026500     05  WS-PERSON-EXISTS-SWITCH       PIC X(01)  VALUE "N".
026600         88  WS-PERSON-ROW-EXISTS             VALUE "Y".
026700     05  WS-INTERNAL-SWITCH            PIC X(01)  VALUE "N".
026800         88  WS-ATT-IS-INTERNAL              VALUE "Y".
026900     05  FILLER                       PIC X(05).
027000*-----------------------------------------------------------------
027100*    CONSTANTS
027200*-----------------------------------------------------------------
027300 01  WS-CONSTANTS.
027400     05  WS-INTERNAL-DOMAIN-TAIL       PIC X(13) VALUE "@USERGEMS.COM".
027500     05  WS-LOWER-ALPHABET             PIC X(26)
027600                                  VALUE "abcdefghijklmnopqrstuvwxyz".
027700     05  WS-UPPER-ALPHABET             PIC X(26)
027800                                  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027900     05  FILLER                       PIC X(05).
028000 01  WS-CHECK-EMAIL                    PIC X(60).
028100 01  WS-LAST-POS                       PIC 9(02)  COMP.
028200*-----------------------------------------------------------------
028300*    COBMB010 CALL WORK AREA - CALENDAR FEED FILTER / SYNC
028400*-----------------------------------------------------------------
028500 01  WU10-CMD-CODE                    PIC 99.
028600 01  WU10-RESP-CODE                   PIC 99.
028700 01  WU10-DATA-IN.
028800     05  WU10-DI-USER-ID               PIC 9(09).
028900     05  WU10-DI-LAST-SYNC-TS          PIC X(19).
029000     05  WU10-DI-RUN-TIMESTAMP         PIC X(19).
029100     05  WU10-DI-EXISTING-FOUND-FLAG   PIC X(01).
029200     05  WU10-DI-EXISTING-EVENT.
029300         10  WU10-DI-EXIST-EXTERNAL-ID     PIC 9(09).
029400         10  WU10-DI-EXIST-SYNCED-TS       PIC X(19).
029500     05  WU10-DI-FEED-EVENT.
029600         10  WU10-DI-FEED-EVENT-ID         PIC 9(09).
029700         10  WU10-DI-FEED-CHANGED-TS       PIC X(19).
029800         10  WU10-DI-FEED-START-TS         PIC X(19).
029900         10  WU10-DI-FEED-END-TS           PIC X(19).
030000         10  WU10-DI-FEED-TITLE            PIC X(80).
030100         10  WU10-DI-FEED-ATTENDEE-COUNT   PIC 9(02).
030200         10  WU10-DI-FEED-ATTENDEE OCCURS 20 TIMES
030300                                    INDEXED BY WU10-FEED-ATT-IDX.
030400             15  WU10-DI-FEED-ATT-EMAIL        PIC X(60).
030500             15  WU10-DI-FEED-ATT-STATUS       PIC X(01).
030600     05  FILLER                       PIC X(02).
030700 01  WU10-DATA-IN-R REDEFINES WU10-DATA-IN.
030800     05  WU10-DI-RAW-LINE              PIC X(1446).
030900 01  WU10-DATA-OUT.
031000     05  WU10-DO-NEW-LAST-SYNC-TS      PIC X(19).
031100     05  WU10-DO-OUT-EVENT.
031200         10  WU10-DO-EVT-USER-ID           PIC 9(09).
031300         10  WU10-DO-EVT-EXTERNAL-ID       PIC 9(09).
031400         10  WU10-DO-EVT-TITLE             PIC X(80).
031500         10  WU10-DO-EVT-START-TS          PIC X(19).
031600         10  WU10-DO-EVT-END-TS            PIC X(19).
031700         10  WU10-DO-EVT-CHANGED-TS        PIC X(19).
031800         10  WU10-DO-EVT-SYNCED-TS         PIC X(19).
031900         10  WU10-DO-EVT-DELETED-FLAG      PIC X(01).
032000         10  WU10-DO-EVT-ATTENDEE-COUNT    PIC 9(02).
032100         10  WU10-DO-EVT-ATTENDEE OCCURS 20 TIMES
032200                                    INDEXED BY WU10-EVT-ATT-IDX.
032300             15  WU10-DO-EVT-ATT-EMAIL         PIC X(60).
032400             15  WU10-DO-EVT-ATT-STATUS        PIC X(01).
032500     05  FILLER                       PIC X(02).
032600*-----------------------------------------------------------------
032700*    COBMB020 CALL WORK AREA - PERSON ENRICHMENT WITH CACHE
032800*-----------------------------------------------------------------
032900 01  WU20-CMD-CODE                    PIC 99.
033000 01  WU20-RESP-CODE                   PIC 99.
033100 01  WU20-DATA-IN.
033200     05  WU20-DI-OWNER-EMAIL           PIC X(60).
033300     05  WU20-DI-ATTENDEE-EMAIL        PIC X(60).
033400     05  WU20-DI-RUN-TIMESTAMP         PIC X(19).
033500     05  WU20-DI-CACHE-FOUND-FLAG      PIC X(01).
033600     05  WU20-DI-CACHE-PERSON.
033700         10  WU20-DI-CACHE-PER-EMAIL           PIC X(60).
033800         10  WU20-DI-CACHE-PER-FIRST-NAME      PIC X(30).
033900         10  WU20-DI-CACHE-PER-LAST-NAME       PIC X(30).
034000         10  WU20-DI-CACHE-PER-TITLE           PIC X(60).
034100         10  WU20-DI-CACHE-PER-LINKEDIN-URL    PIC X(80).
034200         10  WU20-DI-CACHE-PER-AVATAR-URL      PIC X(80).
034300         10  WU20-DI-CACHE-PER-COMPANY-NAME    PIC X(60).
034400         10  WU20-DI-CACHE-PER-COMPANY-LINKEDIN PIC X(80).
034500         10  WU20-DI-CACHE-PER-COMPANY-EMPLOYEES PIC 9(07).
034600         10  WU20-DI-CACHE-PER-FETCHED-TS      PIC X(19).
034700     05  WU20-DI-LOOKUP-FOUND-FLAG     PIC X(01).
034800     05  WU20-DI-LOOKUP-PERSON.
034900         10  WU20-DI-LKUP-EMAIL                PIC X(60).
035000         10  WU20-DI-LKUP-FIRST-NAME           PIC X(30).
035100         10  WU20-DI-LKUP-LAST-NAME            PIC X(30).
035200         10  WU20-DI-LKUP-TITLE                PIC X(60).
035300         10  WU20-DI-LKUP-LINKEDIN-URL         PIC X(80).
035400         10  WU20-DI-LKUP-AVATAR-URL           PIC X(80).
035500         10  WU20-DI-LKUP-COMPANY-NAME         PIC X(60).
035600         10  WU20-DI-LKUP-COMPANY-LINKEDIN     PIC X(80).
035700         10  WU20-DI-LKUP-COMPANY-EMPLOYEES    PIC 9(07).
035800         10  WU20-DI-LKUP-FOUND-FLAG           PIC X(01).
035900     05  FILLER                        PIC X(02).
036000 01  WU20-DATA-IN-R REDEFINES WU20-DATA-IN.
036100     05  WU20-DI-RAW-LINE               PIC X(1137).
036200 01  WU20-DATA-OUT.
036300     05  WU20-DO-PERSON-KNOWN-FLAG     PIC X(01).
036400     05  WU20-DO-REWRITE-CACHE-FLAG    PIC X(01).
036500         88  WU20-DO-MUST-REWRITE-CACHE      VALUE "Y".
036600     05  WU20-DO-OUT-PERSON.
036700         10  WU20-DO-OUT-PER-EMAIL             PIC X(60).
036800         10  WU20-DO-OUT-PER-FIRST-NAME        PIC X(30).
036900         10  WU20-DO-OUT-PER-LAST-NAME         PIC X(30).
037000         10  WU20-DO-OUT-PER-TITLE             PIC X(60).
037100         10  WU20-DO-OUT-PER-LINKEDIN-URL      PIC X(80).
037200         10  WU20-DO-OUT-PER-AVATAR-URL        PIC X(80).
037300         10  WU20-DO-OUT-PER-COMPANY-NAME      PIC X(60).
037400         10  WU20-DO-OUT-PER-COMPANY-LINKEDIN  PIC X(80).
037500         10  WU20-DO-OUT-PER-COMPANY-EMPLOYEES PIC 9(07).
037600         10  WU20-DO-OUT-PER-FETCHED-TS        PIC X(19).
037700     05  FILLER                        PIC X(02).
037800*-----------------------------------------------------------------
037900*    COBMB030 CALL WORK AREA - BRIEFING BUILDER
038000*-----------------------------------------------------------------
038100 01  WU30-CMD-CODE                    PIC 99.
038200 01  WU30-RESP-CODE                   PIC 99.
038300 01  WU30-DATA-IN.
038400     05  WU30-DI-USER-ID               PIC 9(09).
038500     05  WU30-DI-USER-EMAIL            PIC X(60).
038600     05  WU30-DI-RUN-DATE              PIC X(10).
038700     05  WU30-DI-RUN-TIMESTAMP         PIC X(19).
038800     05  WU30-DI-TODAY-EVENT-COUNT     PIC 9(02).
038900     05  WU30-DI-TODAY-EVENT OCCURS 20 TIMES
039000                                       INDEXED BY WU30-EVT-IDX.
039100         10  WU30-DI-EVT-TITLE             PIC X(80).
039200         10  WU30-DI-EVT-START-TS          PIC X(19).
039300         10  WU30-DI-EVT-END-TS            PIC X(19).
039400         10  WU30-DI-EVT-ATTENDEE-COUNT    PIC 9(02).
039500         10  WU30-DI-EVT-ATTENDEE OCCURS 20 TIMES
039600                                    INDEXED BY WU30-EVT-ATT-IDX.
039700             15  WU30-DI-EVT-ATT-EMAIL         PIC X(60).
039800             15  WU30-DI-EVT-ATT-STATUS        PIC X(01).
039900     05  WU30-DI-PERSON-COUNT          PIC 9(04).
040000     05  WU30-DI-PERSON OCCURS 300 TIMES INDEXED BY WU30-PER-IDX.
040100         10  WU30-DI-PER-EMAIL              PIC X(60).
040200         10  WU30-DI-PER-FIRST-NAME         PIC X(30).
040300         10  WU30-DI-PER-LAST-NAME          PIC X(30).
040400         10  WU30-DI-PER-TITLE              PIC X(60).
040500         10  WU30-DI-PER-LINKEDIN-URL       PIC X(80).
040600         10  WU30-DI-PER-AVATAR-URL         PIC X(80).
040700         10  WU30-DI-PER-COMPANY-NAME       PIC X(60).
040800         10  WU30-DI-PER-COMPANY-LINKEDIN   PIC X(80).
040900         10  WU30-DI-PER-COMPANY-EMPLOYEES  PIC 9(07).
041000     05  WU30-DI-EVENT-HIST-COUNT      PIC 9(04).
041100     05  WU30-DI-EVENT-HIST OCCURS 300 TIMES
041200                                       INDEXED BY WU30-HIST-IDX.
041300         10  WU30-DI-HIST-USER-ID          PIC 9(09).
041400         10  WU30-DI-HIST-ATTENDEE-COUNT   PIC 9(02).
041500         10  WU30-DI-HIST-ATTENDEE OCCURS 20 TIMES
041600                                    INDEXED BY WU30-HIST-ATT-IDX.
041700             15  WU30-DI-HIST-ATT-EMAIL        PIC X(60).
041800             15  WU30-DI-HIST-ATT-STATUS       PIC X(01).
041900     05  FILLER                        PIC X(02).
042000 01  WU30-DATA-IN-R REDEFINES WU30-DATA-IN.
042100     05  WU30-DATA-IN-RAW               PIC X(542310).
042200 01  WU30-DATA-OUT.
042300     05  WU30-DO-MEETING-COUNT         PIC 9(03).
042400     05  WU30-DO-TOTAL-MINUTES         PIC 9(05).
042500     05  WU30-DO-RPT-LINE-COUNT        PIC 9(03).
042600     05  WU30-DO-RPT-LINE OCCURS 100 TIMES INDEXED BY WU30-RPT-IDX.
042700         10  WU30-DO-RPT-TEXT              PIC X(132).
042800     05  FILLER                        PIC X(02).
042900 01  WU30-DATA-OUT-R REDEFINES WU30-DATA-OUT.
043000     05  WU30-DATA-OUT-RAW              PIC X(13213).
043100*-----------------------------------------------------------------
043200*    LINKAGE SECTION - NONE.  THIS PROGRAM IS THE TOP OF THE RUN.
043300*-----------------------------------------------------------------
043400*-----------------------------------------------------------------
043500* PROCEDURE DIVISION.
043600*-----------------------------------------------------------------
043700 PROCEDURE DIVISION.
043800*
043900 0000-MAIN.
044000     PERFORM 1000-INITIALIZE.
044100     PERFORM 2000-PROCESS-USERS.
044200     PERFORM 8000-PRINT-CONTROL-TOTALS.
044300     PERFORM 9000-TERMINATE.
044400     STOP RUN.
044500*-----------------------------------------------------------------
044600* 1000-INITIALIZE - OPENS THE READ-ONLY AND OUTPUT FILES, READS
044700* THE RUN PARAMETER CARD, AND LOADS THE FOUR MASTERS TO STORAGE.
044800*-----------------------------------------------------------------
044900 1000-INITIALIZE.
045000     MOVE ZERO                  TO CONTROL-TOTALS.
045100     OPEN INPUT  USERS-FILE.
045200     OPEN INPUT  CALFEED-FILE.
045300     OPEN INPUT  EVENTS-FILE.
045400     OPEN INPUT  PERSONS-FILE.
045500     OPEN INPUT  LOOKUP-FILE.
045600     OPEN INPUT  RUNPARM-FILE.
045700     OPEN OUTPUT BRIEFING-FILE.
045800     OPEN OUTPUT REPORT-FILE.
045820     PERFORM 1090-CHECK-FILE-OPENS THRU 1090-EXIT.
045900     PERFORM 1100-READ-RUNPARM.
046000     PERFORM 1200-LOAD-USER-TABLE.
046100     PERFORM 1300-LOAD-EVENT-TABLE.
046200     PERFORM 1400-LOAD-PERSON-TABLE.
046300     PERFORM 1500-LOAD-LOOKUP-TABLE.
046400     CLOSE EVENTS-FILE.
046500     CLOSE PERSONS-FILE.
046600     CLOSE LOOKUP-FILE.
046700     CLOSE RUNPARM-FILE.
046750*-----------------------------------------------------------------
046760* 1090-CHECK-FILE-OPENS - ANY NON-ZERO OPEN STATUS ABORTS THE RUN
046770* BEFORE A SINGLE MASTER RECORD IS TOUCHED.
046780*-----------------------------------------------------------------
046790 1090-CHECK-FILE-OPENS.
046800     IF WS-USERS-STATUS    NOT = "00"
046810        OR WS-CALFEED-STATUS  NOT = "00"
046820        OR WS-EVENTS-STATUS   NOT = "00"
046830        OR WS-PERSONS-STATUS  NOT = "00"
046840        OR WS-LOOKUP-STATUS   NOT = "00"
046850        OR WS-RUNPARM-STATUS  NOT = "00"
046860        OR WS-BRIEFING-STATUS NOT = "00"
046870        OR WS-REPORT-STATUS   NOT = "00"
046880         GO TO 9999-ABEND
046890     END-IF.
046895 1090-EXIT.
046897     CONTINUE.
046898*-----------------------------------------------------------------
046900* 1100-READ-RUNPARM - ONE LINE: RUN DATE (10) SPACE RUN TIMESTAMP
047000* (19).
047100*-----------------------------------------------------------------
047200 1100-READ-RUNPARM.
047300     READ RUNPARM-FILE
047400         AT END
047500             MOVE SPACES             TO RUNPARM-LINE-REC
047600     END-READ.
047700     MOVE RUNPARM-LINE-REC (1:10)  TO WS-RUN-DATE.
047800     MOVE RUNPARM-LINE-REC (12:19) TO WS-RUN-TIMESTAMP.
047900*-----------------------------------------------------------------
048000* 1200-LOAD-USER-TABLE.
048100*-----------------------------------------------------------------
048200 1200-LOAD-USER-TABLE.
048300     PERFORM 1210-READ-ONE-USER
048400             UNTIL WS-USERS-STATUS = "10"
048500                OR WS-USER-COUNT >= WS-MAX-USERS.
048600     CLOSE USERS-FILE.
048700*-----------------------------------------------------------------
048800 1210-READ-ONE-USER.
048900     READ USERS-FILE
049000         AT END
049100             MOVE "10"               TO WS-USERS-STATUS
049200         NOT AT END
049300             ADD 1                   TO WS-USER-COUNT
049400             MOVE USR-ID              TO WS-USR-ID (WS-USER-COUNT)
049500             MOVE USR-EMAIL           TO WS-USR-EMAIL (WS-USER-COUNT)
049600             MOVE USR-TIMEZONE        TO WS-USR-TIMEZONE (WS-USER-COUNT)
049700             MOVE USR-LAST-SYNC-TS    TO WS-USR-LAST-SYNC-TS (WS-USER-COUNT)
049800     END-READ.
049900*-----------------------------------------------------------------
050000* 1300-LOAD-EVENT-TABLE.
050100*-----------------------------------------------------------------
050200 1300-LOAD-EVENT-TABLE.
050300     PERFORM 1310-READ-ONE-EVENT
050400             UNTIL WS-EVENTS-STATUS = "10"
050500                OR WS-EVENT-COUNT >= 300.
050600*-----------------------------------------------------------------
050700 1310-READ-ONE-EVENT.
050800     READ EVENTS-FILE
050900         AT END
051000             MOVE "10"               TO WS-EVENTS-STATUS
051100         NOT AT END
051200             ADD 1                       TO WS-EVENT-COUNT
051300             MOVE EVT-USER-ID             TO WS-EVT-USER-ID (WS-EVENT-COUNT)
051400             MOVE EVT-EXTERNAL-ID         TO WS-EVT-EXTERNAL-ID (WS-EVENT-COUNT)
051500             MOVE EVT-TITLE               TO WS-EVT-TITLE (WS-EVENT-COUNT)
051600             MOVE EVT-START-TS            TO WS-EVT-START-TS (WS-EVENT-COUNT)
051700             MOVE EVT-END-TS              TO WS-EVT-END-TS (WS-EVENT-COUNT)
051800             MOVE EVT-CHANGED-TS          TO WS-EVT-CHANGED-TS (WS-EVENT-COUNT)
051900             MOVE EVT-SYNCED-TS           TO WS-EVT-SYNCED-TS (WS-EVENT-COUNT)
052000             MOVE EVT-DELETED-FLAG        TO WS-EVT-DELETED-FLAG (WS-EVENT-COUNT)
052100             MOVE EVT-ATTENDEE-COUNT      TO WS-EVT-ATTENDEE-COUNT (WS-EVENT-COUNT)
052200             PERFORM 1320-COPY-EVENT-ATTENDEES
052300     END-READ.
052400*-----------------------------------------------------------------
052500 1320-COPY-EVENT-ATTENDEES.
052600     PERFORM 1330-COPY-ONE-EVENT-ATTENDEE
052700             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
052800             UNTIL WS-ATT-SUBSCRIPT > EVT-ATTENDEE-COUNT.
052900*-----------------------------------------------------------------
053000 1330-COPY-ONE-EVENT-ATTENDEE.
053100     MOVE EVT-ATT-EMAIL (WS-ATT-SUBSCRIPT)
053200             TO WS-EVT-ATT-EMAIL (WS-EVENT-COUNT WS-ATT-SUBSCRIPT).
053300     MOVE EVT-ATT-STATUS (WS-ATT-SUBSCRIPT)
053400             TO WS-EVT-ATT-STATUS (WS-EVENT-COUNT WS-ATT-SUBSCRIPT).
053500*-----------------------------------------------------------------
053600* 1400-LOAD-PERSON-TABLE.
053700*-----------------------------------------------------------------
053800 1400-LOAD-PERSON-TABLE.
053900     PERFORM 1410-READ-ONE-PERSON
054000             UNTIL WS-PERSONS-STATUS = "10"
054100                OR WS-PERSON-COUNT >= 300.
054200*-----------------------------------------------------------------
054300 1410-READ-ONE-PERSON.
054400     READ PERSONS-FILE
054500         AT END
054600             MOVE "10"               TO WS-PERSONS-STATUS
054700         NOT AT END
054800             ADD 1                       TO WS-PERSON-COUNT
054900             MOVE PER-EMAIL               TO WS-PER-EMAIL (WS-PERSON-COUNT)
055000             MOVE PER-FIRST-NAME          TO WS-PER-FIRST-NAME (WS-PERSON-COUNT)
055100             MOVE PER-LAST-NAME           TO WS-PER-LAST-NAME (WS-PERSON-COUNT)
055200             MOVE PER-TITLE               TO WS-PER-TITLE (WS-PERSON-COUNT)
055300             MOVE PER-LINKEDIN-URL        TO WS-PER-LINKEDIN-URL (WS-PERSON-COUNT)
055400             MOVE PER-AVATAR-URL          TO WS-PER-AVATAR-URL (WS-PERSON-COUNT)
055500             MOVE PER-COMPANY-NAME        TO WS-PER-COMPANY-NAME (WS-PERSON-COUNT)
055600             MOVE PER-COMPANY-LINKEDIN    TO WS-PER-COMPANY-LINKEDIN (WS-PERSON-COUNT)
055700             MOVE PER-COMPANY-EMPLOYEES   TO WS-PER-COMPANY-EMPLOYEES (WS-PERSON-COUNT)
055800             MOVE PER-FETCHED-TS          TO WS-PER-FETCHED-TS (WS-PERSON-COUNT)
055900     END-READ.
056000*-----------------------------------------------------------------
056100* 1500-LOAD-LOOKUP-TABLE.
056200*-----------------------------------------------------------------
056300 1500-LOAD-LOOKUP-TABLE.
056400     PERFORM 1510-READ-ONE-LOOKUP
056500             UNTIL WS-LOOKUP-STATUS = "10"
056600                OR WS-LOOKUP-COUNT >= 300.
056700*-----------------------------------------------------------------
056800 1510-READ-ONE-LOOKUP.
056900     READ LOOKUP-FILE
057000         AT END
057100             MOVE "10"               TO WS-LOOKUP-STATUS
057200         NOT AT END
057300             ADD 1                       TO WS-LOOKUP-COUNT
057400             MOVE PLK-EMAIL               TO WS-PLK-EMAIL (WS-LOOKUP-COUNT)
057500             MOVE PLK-FIRST-NAME          TO WS-PLK-FIRST-NAME (WS-LOOKUP-COUNT)
057600             MOVE PLK-LAST-NAME           TO WS-PLK-LAST-NAME (WS-LOOKUP-COUNT)
057700             MOVE PLK-TITLE               TO WS-PLK-TITLE (WS-LOOKUP-COUNT)
057800             MOVE PLK-LINKEDIN-URL        TO WS-PLK-LINKEDIN-URL (WS-LOOKUP-COUNT)
057900             MOVE PLK-AVATAR-URL          TO WS-PLK-AVATAR-URL (WS-LOOKUP-COUNT)
058000             MOVE PLK-COMPANY-NAME        TO WS-PLK-COMPANY-NAME (WS-LOOKUP-COUNT)
058100             MOVE PLK-COMPANY-LINKEDIN    TO WS-PLK-COMPANY-LINKEDIN (WS-LOOKUP-COUNT)
058200             MOVE PLK-COMPANY-EMPLOYEES   TO WS-PLK-COMPANY-EMPLOYEES (WS-LOOKUP-COUNT)
058300             MOVE PLK-FOUND-FLAG          TO WS-PLK-FOUND-FLAG (WS-LOOKUP-COUNT)
058400     END-READ.
058500*-----------------------------------------------------------------
058600* 2000-PROCESS-USERS - ONE PASS THROUGH THE USER TABLE.
058700*-----------------------------------------------------------------
058800 2000-PROCESS-USERS.
058900     PERFORM 2100-PROCESS-ONE-USER
059000             VARYING WS-USER-SUBSCRIPT FROM 1 BY 1
059100             UNTIL WS-USER-SUBSCRIPT > WS-USER-COUNT.
059200*-----------------------------------------------------------------
059300* 2100-PROCESS-ONE-USER - STEPS A THROUGH E OF THE DAILY
059400* ORCHESTRATOR FOR ONE USER.
059500*-----------------------------------------------------------------
059600 2100-PROCESS-ONE-USER.
059700     ADD 1                       TO CTL-USERS-READ.
059800     PERFORM 2110-SYNC-USER-CALENDAR.
059900     PERFORM 2200-SELECT-TODAYS-EVENTS.
060000     IF WS-TODAY-COUNT = ZERO
060100         ADD 1                       TO CTL-USERS-EMPTY
060200     ELSE
060300         PERFORM 2300-ENRICH-TODAYS-ATTENDEES
060400         PERFORM 2400-BUILD-BRIEFING
060500         IF WU30-RESP-CODE = ZERO
060600             PERFORM 2500-WRITE-BRIEFING-AND-REPORT
060700             ADD 1                   TO CTL-USERS-SUCCESS
060800         ELSE
060900             ADD 1                   TO CTL-USERS-FAILED
061000         END-IF
061100     END-IF.
061200*-----------------------------------------------------------------
061300* 2110-SYNC-USER-CALENDAR - CONTROL-BREAK READ OF THE FEED FILE,
061400* GROUPED BY OWNER E-MAIL.  THE FEED IS PHYSICALLY ONE SEQUENTIAL
061500* FILE PER RUN, SO "READ ALL PAGES" FOR A USER IS SIMPLY "READ
061600* ALL RECORDS WITH A MATCHING FED-USER-EMAIL"; THE UPSTREAM
061700* CEILING(TOTAL/PER-PAGE) PAGE COUNT HAS NO PHYSICAL COUNTERPART
061800* HERE - THE PAGES HAVE ALREADY BEEN CONCATENATED INTO ONE FILE
061900* BY THE TIME THIS JOB SEES THEM.
062000*-----------------------------------------------------------------
062100 2110-SYNC-USER-CALENDAR.
062200     IF NOT WS-CALFEED-HAS-BUFFER
062300         PERFORM 2120-READ-CALFEED-AHEAD
062400     END-IF.
062500     PERFORM 2130-SYNC-ONE-FEED-EVENT
062600             UNTIL WS-CALFEED-IS-EOF
062700                OR FED-USER-EMAIL NOT = WS-USR-EMAIL (WS-USER-SUBSCRIPT).
062800     MOVE 3                      TO WU10-CMD-CODE.
062900     MOVE WS-USR-LAST-SYNC-TS (WS-USER-SUBSCRIPT) TO WU10-DI-LAST-SYNC-TS.
063000     MOVE WS-RUN-TIMESTAMP       TO WU10-DI-RUN-TIMESTAMP.
063100     CALL "COBMB010" USING WU10-CMD-CODE WU10-RESP-CODE
063200                            WU10-DATA-IN WU10-DATA-OUT.
063300     MOVE WU10-DO-NEW-LAST-SYNC-TS
063400                             TO WS-USR-LAST-SYNC-TS (WS-USER-SUBSCRIPT).
063500*-----------------------------------------------------------------
063600* 2120-READ-CALFEED-AHEAD - STANDARD READ-AHEAD FOR A CONTROL-
063700* BREAK LOOP; THE RECORD JUST READ IS HELD UNTIL THE CALLER HAS
063800* COMPARED IT AGAINST THE CURRENT GROUP KEY.
063900*-----------------------------------------------------------------
064000 2120-READ-CALFEED-AHEAD.
064100     READ CALFEED-FILE
064200         AT END
064300             SET WS-CALFEED-IS-EOF      TO TRUE
064400             MOVE "N"                   TO WS-CALFEED-BUFFER-SWITCH
064500         NOT AT END
064600             SET WS-CALFEED-HAS-BUFFER  TO TRUE
064700     END-READ.
064800*-----------------------------------------------------------------
064900* 2130-SYNC-ONE-FEED-EVENT - FILTER THEN SYNC ONE KEPT FEED
065000* RECORD, THEN READ THE NEXT ONE AHEAD.
065100*-----------------------------------------------------------------
065200 2130-SYNC-ONE-FEED-EVENT.
065300     MOVE WS-USR-LAST-SYNC-TS (WS-USER-SUBSCRIPT) TO WU10-DI-LAST-SYNC-TS.
065400     MOVE FED-CHANGED-TS         TO WU10-DI-FEED-CHANGED-TS.
065500     MOVE 1                      TO WU10-CMD-CODE.
065600     CALL "COBMB010" USING WU10-CMD-CODE WU10-RESP-CODE
065700                            WU10-DATA-IN WU10-DATA-OUT.
065800     IF WU10-RESP-CODE = 2
065900         PERFORM 2140-UPSERT-EVENT
066000     END-IF.
066100     MOVE "N"                    TO WS-CALFEED-BUFFER-SWITCH.
066200     PERFORM 2120-READ-CALFEED-AHEAD.
066300*-----------------------------------------------------------------
066400* 2140-UPSERT-EVENT - LOOKS FOR AN EXISTING EVENT-TABLE ROW FOR
066500* THIS USER/EXTERNAL-ID, PASSES IT AND THE FEED EVENT TO COBMB010
066600* TO SYNC, THEN WRITES THE RESULT BACK - IN PLACE WHEN FOUND,
066700* APPENDED AS A NEW ROW OTHERWISE.
066800*-----------------------------------------------------------------
066900 2140-UPSERT-EVENT.
067000     PERFORM 2150-FIND-EXISTING-EVENT.
067100     MOVE WS-USR-ID (WS-USER-SUBSCRIPT) TO WU10-DI-USER-ID.
067200     MOVE FED-EVENT-ID           TO WU10-DI-FEED-EVENT-ID.
067300     MOVE FED-CHANGED-TS         TO WU10-DI-FEED-CHANGED-TS.
067400     MOVE FED-START-TS           TO WU10-DI-FEED-START-TS.
067500     MOVE FED-END-TS             TO WU10-DI-FEED-END-TS.
067600     MOVE FED-TITLE              TO WU10-DI-FEED-TITLE.
067700     MOVE FED-ATTENDEE-COUNT     TO WU10-DI-FEED-ATTENDEE-COUNT.
067800     MOVE WS-RUN-TIMESTAMP       TO WU10-DI-RUN-TIMESTAMP.
067900     PERFORM 2160-COPY-FEED-ATTENDEE-IN
068000             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
068100             UNTIL WS-ATT-SUBSCRIPT > FED-ATTENDEE-COUNT.
068200     MOVE 2                      TO WU10-CMD-CODE.
068300     CALL "COBMB010" USING WU10-CMD-CODE WU10-RESP-CODE
068400                            WU10-DATA-IN WU10-DATA-OUT.
068500     IF NOT WS-EXISTING-EVENT-FOUND
068600         ADD 1                       TO WS-EVENT-COUNT
068700         MOVE WS-EVENT-COUNT         TO WS-EXISTING-ROW-SUBSCRIPT
068800     END-IF.
068900     MOVE WU10-DO-EVT-USER-ID
069000             TO WS-EVT-USER-ID (WS-EXISTING-ROW-SUBSCRIPT).
069100     MOVE WU10-DO-EVT-EXTERNAL-ID
069200             TO WS-EVT-EXTERNAL-ID (WS-EXISTING-ROW-SUBSCRIPT).
069300     MOVE WU10-DO-EVT-TITLE
069400             TO WS-EVT-TITLE (WS-EXISTING-ROW-SUBSCRIPT).
069500     MOVE WU10-DO-EVT-START-TS
069600             TO WS-EVT-START-TS (WS-EXISTING-ROW-SUBSCRIPT).
069700     MOVE WU10-DO-EVT-END-TS
069800             TO WS-EVT-END-TS (WS-EXISTING-ROW-SUBSCRIPT).
069900     MOVE WU10-DO-EVT-CHANGED-TS
070000             TO WS-EVT-CHANGED-TS (WS-EXISTING-ROW-SUBSCRIPT).
070100     MOVE WU10-DO-EVT-SYNCED-TS
070200             TO WS-EVT-SYNCED-TS (WS-EXISTING-ROW-SUBSCRIPT).
070300     MOVE WU10-DO-EVT-DELETED-FLAG
070400             TO WS-EVT-DELETED-FLAG (WS-EXISTING-ROW-SUBSCRIPT).
070500     MOVE WU10-DO-EVT-ATTENDEE-COUNT
070600             TO WS-EVT-ATTENDEE-COUNT (WS-EXISTING-ROW-SUBSCRIPT).
070700     PERFORM 2170-COPY-EVENT-ATTENDEE-OUT
070800             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
070900             UNTIL WS-ATT-SUBSCRIPT > WU10-DO-EVT-ATTENDEE-COUNT.
071000*-----------------------------------------------------------------
071100* 2150-FIND-EXISTING-EVENT - SEQUENTIAL SEARCH OF THE EVENT TABLE
071200* FOR THIS USER-ID + EXTERNAL-ID.
071300*-----------------------------------------------------------------
071400 2150-FIND-EXISTING-EVENT.
071500     MOVE "N"                    TO WS-EXISTING-FOUND-SWITCH.
071600     SET WS-EVT-IDX               TO 1.
071700     SEARCH WS-EVENT-ROW
071800         VARYING WS-EVT-IDX
071900         AT END
072000             CONTINUE
072100         WHEN WS-EVT-USER-ID (WS-EVT-IDX) = WS-USR-ID (WS-USER-SUBSCRIPT)
072200              AND WS-EVT-EXTERNAL-ID (WS-EVT-IDX) = FED-EVENT-ID
072300             SET WS-EXISTING-EVENT-FOUND TO TRUE
072400             SET WS-EXISTING-ROW-SUBSCRIPT TO WS-EVT-IDX
072500     END-SEARCH.
072600     MOVE WS-EXISTING-FOUND-SWITCH  TO WU10-DI-EXISTING-FOUND-FLAG.
072700     IF WS-EXISTING-EVENT-FOUND
072800         MOVE WS-EVT-EXTERNAL-ID (WS-EXISTING-ROW-SUBSCRIPT)
072900                 TO WU10-DI-EXIST-EXTERNAL-ID
073000         MOVE WS-EVT-SYNCED-TS (WS-EXISTING-ROW-SUBSCRIPT)
073100                 TO WU10-DI-EXIST-SYNCED-TS
073200     END-IF.
073300*-----------------------------------------------------------------
073400 2160-COPY-FEED-ATTENDEE-IN.
073500     MOVE FED-ATT-EMAIL (WS-ATT-SUBSCRIPT)
073600             TO WU10-DI-FEED-ATT-EMAIL (WS-ATT-SUBSCRIPT).
073700     MOVE FED-ATT-STATUS (WS-ATT-SUBSCRIPT)
073800             TO WU10-DI-FEED-ATT-STATUS (WS-ATT-SUBSCRIPT).
073900*-----------------------------------------------------------------
074000 2170-COPY-EVENT-ATTENDEE-OUT.
074100     MOVE WU10-DO-EVT-ATT-EMAIL (WS-ATT-SUBSCRIPT)
074200         TO WS-EVT-ATT-EMAIL (WS-EXISTING-ROW-SUBSCRIPT WS-ATT-SUBSCRIPT).
074300     MOVE WU10-DO-EVT-ATT-STATUS (WS-ATT-SUBSCRIPT)
074400         TO WS-EVT-ATT-STATUS (WS-EXISTING-ROW-SUBSCRIPT WS-ATT-SUBSCRIPT).
074500*-----------------------------------------------------------------
074600* 2200-SELECT-TODAYS-EVENTS - SCANS THE EVENT MASTER FOR THIS
074700* USER'S UN-DELETED EVENTS WHOSE START TIMESTAMP FALLS ON THE RUN
074800* DATE, LOADS THEM INTO THE TODAY-EVENT WORK TABLE, THEN SORTS
074900* THE TABLE INTO START-TIME ORDER.
075000*-----------------------------------------------------------------
075100 2200-SELECT-TODAYS-EVENTS.
075200     MOVE ZERO                   TO WS-TODAY-COUNT.
075300     PERFORM 2210-CHECK-ONE-EVENT-FOR-TODAY
075400             VARYING WS-EVT-SUBSCRIPT FROM 1 BY 1
075500             UNTIL WS-EVT-SUBSCRIPT > WS-EVENT-COUNT
075600                OR WS-TODAY-COUNT >= 20.
075700     PERFORM 2250-SORT-TODAYS-EVENTS.
075800*-----------------------------------------------------------------
075900 2210-CHECK-ONE-EVENT-FOR-TODAY.
076000     IF WS-EVT-USER-ID (WS-EVT-SUBSCRIPT) = WS-USR-ID (WS-USER-SUBSCRIPT)
076100        AND WS-EVT-DELETED-FLAG (WS-EVT-SUBSCRIPT) = "N"
076200        AND WS-EVT-START-TS (WS-EVT-SUBSCRIPT) (1:10) = WS-RUN-DATE
076300         PERFORM 2220-COPY-EVENT-TO-TODAY
076400     END-IF.
076500*-----------------------------------------------------------------
076600 2220-COPY-EVENT-TO-TODAY.
076700     ADD 1                       TO WS-TODAY-COUNT.
076800     MOVE WS-EVT-TITLE (WS-EVT-SUBSCRIPT)
076900             TO WS-TDY-TITLE (WS-TODAY-COUNT).
077000     MOVE WS-EVT-START-TS (WS-EVT-SUBSCRIPT)
077100             TO WS-TDY-START-TS (WS-TODAY-COUNT).
077200     MOVE WS-EVT-END-TS (WS-EVT-SUBSCRIPT)
077300             TO WS-TDY-END-TS (WS-TODAY-COUNT).
077400     MOVE WS-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT)
077500             TO WS-TDY-ATTENDEE-COUNT (WS-TODAY-COUNT).
077600     PERFORM 2230-COPY-ONE-TODAY-ATTENDEE
077700             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
077800             UNTIL WS-ATT-SUBSCRIPT > WS-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT).
077900*-----------------------------------------------------------------
078000 2230-COPY-ONE-TODAY-ATTENDEE.
078100     MOVE WS-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
078200         TO WS-TDY-ATT-EMAIL (WS-TODAY-COUNT WS-ATT-SUBSCRIPT).
078300     MOVE WS-EVT-ATT-STATUS (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
078400         TO WS-TDY-ATT-STATUS (WS-TODAY-COUNT WS-ATT-SUBSCRIPT).
078500*-----------------------------------------------------------------
078600* 2250-SORT-TODAYS-EVENTS - SMALL IN-STORAGE TABLE, SORTED BY A
078700* PLAIN SELECTION SORT ON START-TS RATHER THAN THE SORT VERB.
078800*-----------------------------------------------------------------
078900 2250-SORT-TODAYS-EVENTS.
079000     PERFORM 2260-SORT-OUTER-PASS
079100             VARYING WS-SORT-I FROM 1 BY 1
079200             UNTIL WS-SORT-I >= WS-TODAY-COUNT.
079300*-----------------------------------------------------------------
079400 2260-SORT-OUTER-PASS.
079500     PERFORM 2270-SORT-INNER-PASS
079600             VARYING WS-SORT-J FROM WS-SORT-I BY 1
079700             UNTIL WS-SORT-J > WS-TODAY-COUNT.
079800*-----------------------------------------------------------------
079900 2270-SORT-INNER-PASS.
080000     IF WS-TDY-START-TS (WS-SORT-J) < WS-TDY-START-TS (WS-SORT-I)
080100         PERFORM 2280-SWAP-TODAY-ROWS
080200     END-IF.
080300*-----------------------------------------------------------------
080400 2280-SWAP-TODAY-ROWS.
080500     MOVE WS-TODAY-ROW (WS-SORT-I) TO WS-TODAY-ROW-HOLD.
080600     MOVE WS-TODAY-ROW (WS-SORT-J) TO WS-TODAY-ROW (WS-SORT-I).
080700     MOVE WS-TODAY-ROW-HOLD        TO WS-TODAY-ROW (WS-SORT-J).
080800*-----------------------------------------------------------------
080900* 2300-ENRICH-TODAYS-ATTENDEES - FOR EVERY ATTENDEE OF EVERY
081000* TODAY-EVENT (EXCEPT THE USER'S OWN E-MAIL AND DECLINED
081100* ATTENDEES), CALL COBMB020 AND REWRITE THE PERSON TABLE WHEN A
081200* FRESH LOOKUP CAME BACK.
081300*-----------------------------------------------------------------
081400 2300-ENRICH-TODAYS-ATTENDEES.
081500     PERFORM 2310-ENRICH-ONE-EVENT
081600             VARYING WS-TDY-SUBSCRIPT FROM 1 BY 1
081700             UNTIL WS-TDY-SUBSCRIPT > WS-TODAY-COUNT.
081800*-----------------------------------------------------------------
081900 2310-ENRICH-ONE-EVENT.
082000     PERFORM 2320-ENRICH-ONE-ATTENDEE
082100             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
082200             UNTIL WS-ATT-SUBSCRIPT >
082300                       WS-TDY-ATTENDEE-COUNT (WS-TDY-SUBSCRIPT).
082400*-----------------------------------------------------------------
082500 2320-ENRICH-ONE-ATTENDEE.
082600     IF WS-TDY-ATT-EMAIL (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
082700             NOT = WS-USR-EMAIL (WS-USER-SUBSCRIPT)
082800        AND WS-TDY-ATT-STATUS (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
082900             NOT = "R"
083000         PERFORM 2330-CALL-ENRICHMENT
083100     END-IF.
083200*-----------------------------------------------------------------
083300* 2330-CALL-ENRICHMENT - LOOKS UP THE PERSON CACHE AND THE FRESH
083400* LOOKUP SOURCE FOR THIS ATTENDEE, CALLS COBMB020, AND UPSERTS THE
083500* PERSON TABLE WHEN THE SUBPROGRAM SAYS A REWRITE IS NEEDED.
083600*-----------------------------------------------------------------
083700 2330-CALL-ENRICHMENT.
083800     MOVE WS-USR-EMAIL (WS-USER-SUBSCRIPT)  TO WU20-DI-OWNER-EMAIL.
083900     MOVE WS-TDY-ATT-EMAIL (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
084000                                             TO WU20-DI-ATTENDEE-EMAIL.
084100     MOVE WS-RUN-TIMESTAMP                  TO WU20-DI-RUN-TIMESTAMP.
084200     PERFORM 2340-FIND-CACHE-PERSON.
084300     PERFORM 2350-FIND-LOOKUP-PERSON.
084400     MOVE 1                                 TO WU20-CMD-CODE.
084500     CALL "COBMB020" USING WU20-CMD-CODE WU20-RESP-CODE
084600                            WU20-DATA-IN WU20-DATA-OUT.
084700     IF WU20-DO-MUST-REWRITE-CACHE
084800         PERFORM 2360-UPSERT-PERSON-TABLE
084900     END-IF.
085000*-----------------------------------------------------------------
085100 2340-FIND-CACHE-PERSON.
085200     MOVE "N"                    TO WS-CACHE-FOUND-SWITCH.
085300     SET WS-PER-IDX               TO 1.
085400     SEARCH WS-PERSON-ROW
085500         VARYING WS-PER-IDX
085600         AT END
085700             CONTINUE
085800         WHEN WS-PER-EMAIL (WS-PER-IDX)
085900                 = WS-TDY-ATT-EMAIL (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
086000             SET WS-CACHE-ROW-FOUND TO TRUE
086100     END-SEARCH.
086200     MOVE WS-CACHE-FOUND-SWITCH     TO WU20-DI-CACHE-FOUND-FLAG.
086300     IF WS-CACHE-ROW-FOUND
086400         MOVE WS-PER-EMAIL (WS-PER-IDX)         TO WU20-DI-CACHE-PER-EMAIL
086500         MOVE WS-PER-FIRST-NAME (WS-PER-IDX)    TO WU20-DI-CACHE-PER-FIRST-NAME
086600         MOVE WS-PER-LAST-NAME (WS-PER-IDX)     TO WU20-DI-CACHE-PER-LAST-NAME
086700         MOVE WS-PER-TITLE (WS-PER-IDX)         TO WU20-DI-CACHE-PER-TITLE
086800         MOVE WS-PER-LINKEDIN-URL (WS-PER-IDX)  TO WU20-DI-CACHE-PER-LINKEDIN-URL
086900         MOVE WS-PER-AVATAR-URL (WS-PER-IDX)    TO WU20-DI-CACHE-PER-AVATAR-URL
087000         MOVE WS-PER-COMPANY-NAME (WS-PER-IDX)  TO WU20-DI-CACHE-PER-COMPANY-NAME
087100         MOVE WS-PER-COMPANY-LINKEDIN (WS-PER-IDX)
087200                                        TO WU20-DI-CACHE-PER-COMPANY-LINKEDIN
087300         MOVE WS-PER-COMPANY-EMPLOYEES (WS-PER-IDX)
087400                                        TO WU20-DI-CACHE-PER-COMPANY-EMPLOYEES
087500         MOVE WS-PER-FETCHED-TS (WS-PER-IDX)    TO WU20-DI-CACHE-PER-FETCHED-TS
087600     END-IF.
087700*-----------------------------------------------------------------
087800 2350-FIND-LOOKUP-PERSON.
087900     MOVE "N"                    TO WS-LOOKUP-FOUND-SWITCH.
088000     SET WS-LKP-IDX               TO 1.
088100     SEARCH WS-LOOKUP-ROW
088200         VARYING WS-LKP-IDX
088300         AT END
088400             CONTINUE
088500         WHEN WS-PLK-EMAIL (WS-LKP-IDX)
088600                 = WS-TDY-ATT-EMAIL (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
088700             SET WS-LOOKUP-ROW-FOUND TO TRUE
088800     END-SEARCH.
088900     MOVE WS-LOOKUP-FOUND-SWITCH    TO WU20-DI-LOOKUP-FOUND-FLAG.
089000     IF WS-LOOKUP-ROW-FOUND
089100         MOVE WS-PLK-EMAIL (WS-LKP-IDX)         TO WU20-DI-LKUP-EMAIL
089200         MOVE WS-PLK-FIRST-NAME (WS-LKP-IDX)    TO WU20-DI-LKUP-FIRST-NAME
089300         MOVE WS-PLK-LAST-NAME (WS-LKP-IDX)     TO WU20-DI-LKUP-LAST-NAME
089400         MOVE WS-PLK-TITLE (WS-LKP-IDX)         TO WU20-DI-LKUP-TITLE
089500         MOVE WS-PLK-LINKEDIN-URL (WS-LKP-IDX)  TO WU20-DI-LKUP-LINKEDIN-URL
089600         MOVE WS-PLK-AVATAR-URL (WS-LKP-IDX)    TO WU20-DI-LKUP-AVATAR-URL
089700         MOVE WS-PLK-COMPANY-NAME (WS-LKP-IDX)  TO WU20-DI-LKUP-COMPANY-NAME
089800         MOVE WS-PLK-COMPANY-LINKEDIN (WS-LKP-IDX)
089900                                        TO WU20-DI-LKUP-COMPANY-LINKEDIN
090000         MOVE WS-PLK-COMPANY-EMPLOYEES (WS-LKP-IDX)
090100                                        TO WU20-DI-LKUP-COMPANY-EMPLOYEES
090200         MOVE WS-PLK-FOUND-FLAG (WS-LKP-IDX)    TO WU20-DI-LKUP-FOUND-FLAG
090300     END-IF.
090400*-----------------------------------------------------------------
090500* 2360-UPSERT-PERSON-TABLE - OVERWRITES THE EXISTING PERSON ROW
090600* WHEN ONE WAS FOUND, OTHERWISE APPENDS A NEW ROW.
090700*-----------------------------------------------------------------
090800 2360-UPSERT-PERSON-TABLE.
090900     IF NOT WS-CACHE-ROW-FOUND
091000         ADD 1                       TO WS-PERSON-COUNT
091100         SET WS-PER-IDX               TO WS-PERSON-COUNT
091200     END-IF.
091300     MOVE WU20-DO-OUT-PER-EMAIL           TO WS-PER-EMAIL (WS-PER-IDX).
091400     MOVE WU20-DO-OUT-PER-FIRST-NAME      TO WS-PER-FIRST-NAME (WS-PER-IDX).
091500     MOVE WU20-DO-OUT-PER-LAST-NAME       TO WS-PER-LAST-NAME (WS-PER-IDX).
091600     MOVE WU20-DO-OUT-PER-TITLE           TO WS-PER-TITLE (WS-PER-IDX).
091700     MOVE WU20-DO-OUT-PER-LINKEDIN-URL    TO WS-PER-LINKEDIN-URL (WS-PER-IDX).
091800     MOVE WU20-DO-OUT-PER-AVATAR-URL      TO WS-PER-AVATAR-URL (WS-PER-IDX).
091900     MOVE WU20-DO-OUT-PER-COMPANY-NAME    TO WS-PER-COMPANY-NAME (WS-PER-IDX).
092000     MOVE WU20-DO-OUT-PER-COMPANY-LINKEDIN
092100                                    TO WS-PER-COMPANY-LINKEDIN (WS-PER-IDX).
092200     MOVE WU20-DO-OUT-PER-COMPANY-EMPLOYEES
092300                                    TO WS-PER-COMPANY-EMPLOYEES (WS-PER-IDX).
092400     MOVE WU20-DO-OUT-PER-FETCHED-TS      TO WS-PER-FETCHED-TS (WS-PER-IDX).
092500*-----------------------------------------------------------------
092600* 2400-BUILD-BRIEFING - LOADS THE COBMB030 CALL TABLE FROM THE
092700* TODAY-EVENT WORK TABLE, THE WHOLE PERSON TABLE AND THE WHOLE
092800* EVENT MASTER, THEN CALLS COBMB030.
092900*-----------------------------------------------------------------
093000 2400-BUILD-BRIEFING.
093100     MOVE WS-USR-ID (WS-USER-SUBSCRIPT)      TO WU30-DI-USER-ID.
093200     MOVE WS-USR-EMAIL (WS-USER-SUBSCRIPT)   TO WU30-DI-USER-EMAIL.
093300     MOVE WS-RUN-DATE                        TO WU30-DI-RUN-DATE.
093400     MOVE WS-RUN-TIMESTAMP                   TO WU30-DI-RUN-TIMESTAMP.
093500     MOVE WS-TODAY-COUNT                     TO WU30-DI-TODAY-EVENT-COUNT.
093600     PERFORM 2410-LOAD-TODAY-EVENT-ROW
093700             VARYING WS-TDY-SUBSCRIPT FROM 1 BY 1
093800             UNTIL WS-TDY-SUBSCRIPT > WS-TODAY-COUNT.
093900     MOVE WS-PERSON-COUNT                    TO WU30-DI-PERSON-COUNT.
094000     PERFORM 2420-LOAD-PERSON-ROW
094100             VARYING WS-PER-IDX FROM 1 BY 1
094200             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
094300     MOVE WS-EVENT-COUNT                     TO WU30-DI-EVENT-HIST-COUNT.
094400     PERFORM 2430-LOAD-EVENT-HIST-ROW
094500             VARYING WS-EVT-SUBSCRIPT FROM 1 BY 1
094600             UNTIL WS-EVT-SUBSCRIPT > WS-EVENT-COUNT.
094700     MOVE 1                                  TO WU30-CMD-CODE.
094800     CALL "COBMB030" USING WU30-CMD-CODE WU30-RESP-CODE
094900                            WU30-DATA-IN WU30-DATA-OUT.
095000*-----------------------------------------------------------------
095100 2410-LOAD-TODAY-EVENT-ROW.
095200     MOVE WS-TDY-TITLE (WS-TDY-SUBSCRIPT)
095300             TO WU30-DI-EVT-TITLE (WS-TDY-SUBSCRIPT).
095400     MOVE WS-TDY-START-TS (WS-TDY-SUBSCRIPT)
095500             TO WU30-DI-EVT-START-TS (WS-TDY-SUBSCRIPT).
095600     MOVE WS-TDY-END-TS (WS-TDY-SUBSCRIPT)
095700             TO WU30-DI-EVT-END-TS (WS-TDY-SUBSCRIPT).
095800     MOVE WS-TDY-ATTENDEE-COUNT (WS-TDY-SUBSCRIPT)
095900             TO WU30-DI-EVT-ATTENDEE-COUNT (WS-TDY-SUBSCRIPT).
096000     PERFORM 2415-LOAD-TODAY-ATTENDEE
096100             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
096200             UNTIL WS-ATT-SUBSCRIPT >
096300                       WS-TDY-ATTENDEE-COUNT (WS-TDY-SUBSCRIPT).
096400*-----------------------------------------------------------------
096500 2415-LOAD-TODAY-ATTENDEE.
096600     MOVE WS-TDY-ATT-EMAIL (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
096700         TO WU30-DI-EVT-ATT-EMAIL (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT).
096800     MOVE WS-TDY-ATT-STATUS (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT)
096900         TO WU30-DI-EVT-ATT-STATUS (WS-TDY-SUBSCRIPT WS-ATT-SUBSCRIPT).
097000*-----------------------------------------------------------------
097100 2420-LOAD-PERSON-ROW.
097200     MOVE WS-PER-EMAIL (WS-PER-IDX)          TO WU30-DI-PER-EMAIL (WS-PER-IDX).
097300     MOVE WS-PER-FIRST-NAME (WS-PER-IDX)     TO WU30-DI-PER-FIRST-NAME (WS-PER-IDX).
097400     MOVE WS-PER-LAST-NAME (WS-PER-IDX)      TO WU30-DI-PER-LAST-NAME (WS-PER-IDX).
097500     MOVE WS-PER-TITLE (WS-PER-IDX)          TO WU30-DI-PER-TITLE (WS-PER-IDX).
097600     MOVE WS-PER-LINKEDIN-URL (WS-PER-IDX)   TO WU30-DI-PER-LINKEDIN-URL (WS-PER-IDX).
097700     MOVE WS-PER-AVATAR-URL (WS-PER-IDX)     TO WU30-DI-PER-AVATAR-URL (WS-PER-IDX).
097800     MOVE WS-PER-COMPANY-NAME (WS-PER-IDX)   TO WU30-DI-PER-COMPANY-NAME (WS-PER-IDX).
097900     MOVE WS-PER-COMPANY-LINKEDIN (WS-PER-IDX)
098000                                    TO WU30-DI-PER-COMPANY-LINKEDIN (WS-PER-IDX).
098100     MOVE WS-PER-COMPANY-EMPLOYEES (WS-PER-IDX)
098200                                    TO WU30-DI-PER-COMPANY-EMPLOYEES (WS-PER-IDX).
098300*-----------------------------------------------------------------
098400 2430-LOAD-EVENT-HIST-ROW.
098500     MOVE WS-EVT-USER-ID (WS-EVT-SUBSCRIPT)
098600             TO WU30-DI-HIST-USER-ID (WS-EVT-SUBSCRIPT).
098700     MOVE WS-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT)
098800             TO WU30-DI-HIST-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT).
098900     PERFORM 2435-LOAD-EVENT-HIST-ATTENDEE
099000             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
099100             UNTIL WS-ATT-SUBSCRIPT >
099200                       WS-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT).
099300*-----------------------------------------------------------------
099400 2435-LOAD-EVENT-HIST-ATTENDEE.
099500     MOVE WS-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
099600         TO WU30-DI-HIST-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT).
099700     MOVE WS-EVT-ATT-STATUS (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
099800         TO WU30-DI-HIST-ATT-STATUS (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT).
099900*-----------------------------------------------------------------
100000* 2500-WRITE-BRIEFING-AND-REPORT - ONE BRIEFING RECORD, THEN THE
100100* REPORT LINES COBMB030 BUILT FOR THIS USER.
100200*-----------------------------------------------------------------
100300 2500-WRITE-BRIEFING-AND-REPORT.
100400     MOVE SPACES                           TO BRIEFING-ENTRY.
100500     MOVE WS-USR-EMAIL (WS-USER-SUBSCRIPT) TO BRF-USER-EMAIL.
100600     MOVE WS-RUN-DATE                      TO BRF-DATE.
100700     MOVE WU30-DO-MEETING-COUNT            TO BRF-MEETING-COUNT.
100800     MOVE WU30-DO-TOTAL-MINUTES            TO BRF-TOTAL-MINUTES.
100900     WRITE BRIEFING-ENTRY.
101000     PERFORM 2510-WRITE-ONE-REPORT-LINE
101100             VARYING WU30-RPT-IDX FROM 1 BY 1
101200             UNTIL WU30-RPT-IDX > WU30-DO-RPT-LINE-COUNT.
101300*-----------------------------------------------------------------
101400 2510-WRITE-ONE-REPORT-LINE.
101500     MOVE WU30-DO-RPT-TEXT (WU30-RPT-IDX) TO REPORT-LINE-REC.
101600     WRITE REPORT-LINE-REC.
101700*-----------------------------------------------------------------
101800* 8000-PRINT-CONTROL-TOTALS - RUN TRAILER AFTER THE LAST USER.
101900*-----------------------------------------------------------------
102000 8000-PRINT-CONTROL-TOTALS.
102100     MOVE SPACES                 TO REPORT-LINE-REC.
102200     STRING "USERS READ: "       DELIMITED BY SIZE
102300            CTL-USERS-READ       DELIMITED BY SIZE
102400            "   BRIEFINGS WRITTEN: " DELIMITED BY SIZE
102500            CTL-USERS-SUCCESS    DELIMITED BY SIZE
102600            "   EMPTY: "         DELIMITED BY SIZE
102700            CTL-USERS-EMPTY      DELIMITED BY SIZE
102800            "   FAILED: "        DELIMITED BY SIZE
102900            CTL-USERS-FAILED     DELIMITED BY SIZE
103000                                 INTO REPORT-LINE-REC.
103100     WRITE REPORT-LINE-REC.
103200*-----------------------------------------------------------------
103300* 9000-TERMINATE - REWRITES THE EVENT AND PERSON MASTERS IN FULL
103400* FROM THE IN-STORAGE TABLES AND CLOSES THE REMAINING FILES.
103500*-----------------------------------------------------------------
103600 9000-TERMINATE.
103700     CLOSE BRIEFING-FILE.
103800     CLOSE REPORT-FILE.
103900     CLOSE CALFEED-FILE.
104000     OPEN OUTPUT EVENTS-FILE.
104100     PERFORM 9100-WRITE-ONE-EVENT
104200             VARYING WS-EVT-SUBSCRIPT FROM 1 BY 1
104300             UNTIL WS-EVT-SUBSCRIPT > WS-EVENT-COUNT.
104400     CLOSE EVENTS-FILE.
104500     OPEN OUTPUT PERSONS-FILE.
104600     PERFORM 9200-WRITE-ONE-PERSON
104700             VARYING WS-PER-IDX FROM 1 BY 1
104800             UNTIL WS-PER-IDX > WS-PERSON-COUNT.
104900     CLOSE PERSONS-FILE.
105000*-----------------------------------------------------------------
105100 9100-WRITE-ONE-EVENT.
105200     MOVE WS-EVT-USER-ID (WS-EVT-SUBSCRIPT)      TO EVT-USER-ID.
105300     MOVE WS-EVT-EXTERNAL-ID (WS-EVT-SUBSCRIPT)  TO EVT-EXTERNAL-ID.
105400     MOVE WS-EVT-TITLE (WS-EVT-SUBSCRIPT)        TO EVT-TITLE.
105500     MOVE WS-EVT-START-TS (WS-EVT-SUBSCRIPT)     TO EVT-START-TS.
105600     MOVE WS-EVT-END-TS (WS-EVT-SUBSCRIPT)       TO EVT-END-TS.
105700     MOVE WS-EVT-CHANGED-TS (WS-EVT-SUBSCRIPT)   TO EVT-CHANGED-TS.
105800     MOVE WS-EVT-SYNCED-TS (WS-EVT-SUBSCRIPT)    TO EVT-SYNCED-TS.
105900     MOVE WS-EVT-DELETED-FLAG (WS-EVT-SUBSCRIPT) TO EVT-DELETED-FLAG.
106000     MOVE WS-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT) TO EVT-ATTENDEE-COUNT.
106100     PERFORM 9110-WRITE-ONE-EVENT-ATTENDEE
106200             VARYING WS-ATT-SUBSCRIPT FROM 1 BY 1
106300             UNTIL WS-ATT-SUBSCRIPT > WS-EVT-ATTENDEE-COUNT (WS-EVT-SUBSCRIPT).
106400     WRITE EVENT-ENTRY.
106500*-----------------------------------------------------------------
106600 9110-WRITE-ONE-EVENT-ATTENDEE.
106700     MOVE WS-EVT-ATT-EMAIL (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
106800             TO EVT-ATT-EMAIL (WS-ATT-SUBSCRIPT).
106900     MOVE WS-EVT-ATT-STATUS (WS-EVT-SUBSCRIPT WS-ATT-SUBSCRIPT)
107000             TO EVT-ATT-STATUS (WS-ATT-SUBSCRIPT).
107100*-----------------------------------------------------------------
107200 9200-WRITE-ONE-PERSON.
107300     MOVE WS-PER-EMAIL (WS-PER-IDX)             TO PER-EMAIL.
107400     MOVE WS-PER-FIRST-NAME (WS-PER-IDX)        TO PER-FIRST-NAME.
107500     MOVE WS-PER-LAST-NAME (WS-PER-IDX)         TO PER-LAST-NAME.
107600     MOVE WS-PER-TITLE (WS-PER-IDX)             TO PER-TITLE.
107700     MOVE WS-PER-LINKEDIN-URL (WS-PER-IDX)      TO PER-LINKEDIN-URL.
107800     MOVE WS-PER-AVATAR-URL (WS-PER-IDX)        TO PER-AVATAR-URL.
107900     MOVE WS-PER-COMPANY-NAME (WS-PER-IDX)      TO PER-COMPANY-NAME.
108000     MOVE WS-PER-COMPANY-LINKEDIN (WS-PER-IDX)  TO PER-COMPANY-LINKEDIN.
108100     MOVE WS-PER-COMPANY-EMPLOYEES (WS-PER-IDX) TO PER-COMPANY-EMPLOYEES.
108200     MOVE WS-PER-FETCHED-TS (WS-PER-IDX)        TO PER-FETCHED-TS.
108300     WRITE PERSON-ENTRY.
108400 
108450*-----------------------------------------------------------------
108460* 9999-ABEND - REACHED ONLY FROM 1090-CHECK-FILE-OPENS WHEN ONE OF
108470* THE MASTERS OR THE REPORT/BRIEFING OUTPUT FILES FAILED TO OPEN.
108480*-----------------------------------------------------------------
108490 9999-ABEND.
108500     DISPLAY "COBMB000 - FILE OPEN FAILED - RUN ABORTED".
108510     STOP RUN.
