000100*-----------------------------------------------------------------
000200*    MBUSRREC - SALES USER MASTER RECORD LAYOUT
000300*               ONE ENTRY PER SALES USER ELIGIBLE FOR A MORNING
000400*               BRIEFING.  THE LAST-SYNC TIMESTAMP CARRIED HERE
000500*               IS INFORMATIONAL FOR THIS RUN ONLY - THE MASTER
000600*               IS OWNED UPSTREAM AND IS NOT REWRITTEN BY THIS JOB.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
001000*
001100*-----------------------------------------------------------------
001200*    DATE-WRITTEN.  04/02/96.
001300*    MAINTENANCE LOG
001400*    ----------------------------------------------------------
001500*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001600*    09/14/97  LMP  ADDED USR-TIMEZONE - REQ MB-0118
001700*    02/11/99  WFT  Y2K - USR-LAST-SYNC-TS 4-DIGIT YEAR - MB-0203
001800*-----------------------------------------------------------------
001900 01  USER-ENTRY.
002000     05  USR-ID                      PIC 9(09).
002100     05  USR-EMAIL                   PIC X(60).
002200     05  USR-TIMEZONE                PIC X(30).
002300     05  USR-LAST-SYNC-TS            PIC X(19).
002350     05  FILLER                      PIC X(02).
002400
