000100*-----------------------------------------------------------------
000200*    MBCTLREC - RUN CONTROL TOTALS RECORD LAYOUT
000300*               ACCUMULATED THROUGH THE RUN AND PRINTED AS THE
000400*               REPORT TRAILER AFTER THE LAST USER.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF MYTELCO MORNING BRIEFING SYSTEM------
000800*
000900*-----------------------------------------------------------------
001000*    DATE-WRITTEN.  04/02/96.
001100*    MAINTENANCE LOG
001200*    ----------------------------------------------------------
001300*    04/02/96  RSK  ORIGINAL LAYOUT - REQ MB-0001
001400*-----------------------------------------------------------------
001500 01  CONTROL-TOTALS.
001600     05  CTL-USERS-READ              PIC 9(05)  COMP-3.
001700     05  CTL-USERS-SUCCESS           PIC 9(05)  COMP-3.
001800     05  CTL-USERS-EMPTY             PIC 9(05)  COMP-3.
001900     05  CTL-USERS-FAILED            PIC 9(05)  COMP-3.
001950     05  FILLER                      PIC X(04).
002000 
